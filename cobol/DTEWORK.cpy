000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    :  DTEWORK                                      *
000130*   DESCRIPTION :  SHARED GREGORIAN DATE-VALIDITY WORK AREA.     *
000140*                  CHECKS GM-GAME-DATE (CCYY-MM-DD) AT INGEST    *
000150*                  TIME.  LEAP-YEAR TEST IS THE RESIDUE-OF-4,    *
000160*                  RESIDUE-OF-100, RESIDUE-OF-400 METHOD.        *
000170*                                                                *
000180******************************************************************
000190* CHANGE LOG                                                    *
000200* DATE     BY   TKT#     DESCRIPTION                            *
000210* -------- ---- -------- -------------------------------------- *
000220* 06/14/86 RJT  LS-0004  ORIGINAL LAYOUT - LIFTED FROM THE       *
000230*                        DATE-VALIDATION WORK ROUTINE           *
000240* 11/30/98 DMK  LS-0242  Y2K - DW-YEAR CONFIRMED FULL 4-DIGIT    *
000250******************************************************************
000260 01  DW-DATE-WORK.
000270     05  DW-DATE-INPUT.
000280         10  DW-YEAR             PIC 9(04).                       LS0242  
000290         10  DW-MONTH            PIC 9(02).
000300         10  DW-DAY              PIC 9(02).
000310     05  DW-RESIDUE-CALC.
000320         10  DW-QUOT-04          PIC 9(03) COMP.
000330         10  DW-QUOT-100         PIC 9(03) COMP.
000340         10  DW-QUOT-400         PIC 9(03) COMP.
000350         10  DW-RESIDUE-04       PIC 9(03) COMP.
000360         10  DW-RESIDUE-100      PIC 9(03) COMP.
000370         10  DW-RESIDUE-400      PIC 9(03) COMP.
000380     05  DW-SWITCHES.
000390         10  DW-LEAP-YEAR-SW     PIC X(01) VALUE 'N'.
000400             88  DW-LEAP-YEAR-Y            VALUE 'Y'.
000410         10  DW-DATE-VALID-SW    PIC X(01) VALUE 'N'.
000420             88  DW-DATE-VALID-Y           VALUE 'Y'.
000430     05  FILLER                  PIC X(05).
