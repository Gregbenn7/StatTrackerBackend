000100******************************************************************
000110*                                                                *
000120*   PROGRAM     :  GAMEINJ                                      *
000130*   DESCRIPTION :  READS ONE ELECTRONIC-SCORER BOX SCORE FILE,   *
000140*                  DETECTS THE TWO TEAMS, DERIVES THE GAME       *
000150*                  SCORE AND WINNER, AND WRITES ONE GAME RECORD  *
000160*                  AND ONE PLATE APPEARANCE RECORD PER VALID     *
000170*                  HITTER ROW.  A CLEAN COPY OF EVERY KEPT ROW   *
000180*                  IS CARRIED FORWARD TO THE ALL-GAMES FILE.     *
000190*                  RUN ONCE PER BOX SCORE FILE; THE NEXT-GAME-ID *
000200*                  COUNTER IS CARRIED BETWEEN RUNS IN GAMECTL.   *
000210*                                                                *
000220******************************************************************
000230* CHANGE LOG                                                    *
000240* DATE     BY   TKT#     DESCRIPTION                            *
000250* -------- ---- -------- -------------------------------------- *
000260* 06/14/86 RJT  LS-0001  ORIGINAL PROGRAM                        *
000270* 02/02/87 RJT  LS-0012  ADDED THE EXACTLY-2-TEAMS VALIDATION    *
000280*                        AFTER THE SCOREKEEPERS TURNED IN A      *
000290*                        3-TEAM SCRIMMAGE CARD                   *
000300* 09/30/88 RJT  LS-0041  BLANK TEAM NAME NOW DEFAULTS TO         *
000310*                        'UNKNOWN' INSTEAD OF ABENDING           *
000320* 04/11/90 RJT  LS-0096  SKIP ROWS WHERE AB=H=R=0 (SCORING       *
000330*                        SYSTEM WRITES A ROW FOR EVERY ROSTER    *
000340*                        SLOT WHETHER THE PLAYER BATTED OR NOT)  *
000350* 07/19/94 CAL  LS-0190  GAME-ID IS NOW CARRIED IN AN INDEXED    *
000360*                        CONTROL FILE SO GAMEINJ CAN BE RERUN    *
000370*                        ONE FILE AT A TIME WITHOUT A RESTART    *
000380*                        DECK                                    *
000390* 11/30/98 DMK  LS-0240  Y2K - GAME-DATE NOW CARRIES A FULL      *
000400*                        4-DIGIT CENTURY; DTEWORK COPYBOOK       *
000410*                        REVIEWED AND PASSED                     *
000420* 03/08/99 DMK  LS-0255  Y2K - ACCEPT FROM DATE YYYYMMDD         *
000430*                        CONFIRMED TO RETURN A 4-DIGIT YEAR ON   *
000440*                        THIS RELEASE OF THE COMPILER            *
000450* 06/21/02 BPS  LS-0301  RAISED ROWS-READ/ROWS-KEPT COUNTERS TO  *
000460*                        COMP TO MATCH SHOP STANDARD             *
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID. GAMEINJ.
000500 AUTHOR. R J TREVINO.
000510 INSTALLATION. MABL DATA PROCESSING.
000520 DATE-WRITTEN. 06/14/1986.
000530 DATE-COMPILED.
000540 SECURITY. UNCLASSIFIED.
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS STAT-DIGITS IS "0" THRU "9"
000610     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
000620            OFF STATUS IS WS-DIAG-SWITCH-OFF.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT GAME-INPUT-FILE  ASSIGN TO GAMEIN
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS  IS FS-GAMEIN.
000690
000700     SELECT GAME-CTL-FILE    ASSIGN TO GAMECTL
000710            ORGANIZATION IS INDEXED
000720            ACCESS MODE   IS RANDOM
000730            RECORD KEY    IS CTL-KEY
000740            FILE STATUS   IS FS-GAMECTL.
000750
000760     SELECT PLATE-APP-FILE   ASSIGN TO PLATEAPP
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS  IS FS-PLATEAPP.
000790
000800     SELECT GAME-FILE        ASSIGN TO GAMEFILE
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS  IS FS-GAMEFILE.
000830
000840     SELECT ALL-GAMES-FILE   ASSIGN TO ALLGAMES
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS  IS FS-ALLGAMES.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900 FD  GAME-INPUT-FILE
000910     LABEL RECORD IS STANDARD.
000920 01  GI-RAW-LINE                 PIC X(100).
000930
000940 FD  GAME-CTL-FILE
000950     LABEL RECORD IS STANDARD.
000960 COPY CTLREC.
000970
000980 FD  PLATE-APP-FILE
000990     LABEL RECORD IS STANDARD
001000     RECORD CONTAINS 120 CHARACTERS.
001010 COPY PAREC.
001020
001030 FD  GAME-FILE
001040     LABEL RECORD IS STANDARD
001050     RECORD CONTAINS 120 CHARACTERS.
001060 COPY GMREC.
001070
001080 FD  ALL-GAMES-FILE
001090     LABEL RECORD IS STANDARD.
001100 01  AG-LINE                     PIC X(120).
001110
001120 WORKING-STORAGE SECTION.
001130 77  FS-GAMEIN                   PIC 9(02) VALUE ZEROES.
001140 77  FS-GAMECTL                  PIC 9(02) VALUE ZEROES.
001150 77  FS-PLATEAPP                 PIC 9(02) VALUE ZEROES.
001160 77  FS-GAMEFILE                 PIC 9(02) VALUE ZEROES.
001170 77  FS-ALLGAMES                 PIC 9(02) VALUE ZEROES.
001180
001190 78  CTE-01                                VALUE 01.
001200 78  CTE-02                                VALUE 02.
001210
001220 01  WS-SWITCHES.
001230     05  WS-GAMEIN-EOF-SW        PIC X(01) VALUE 'N'.
001240         88  SW-GAMEIN-EOF-Y               VALUE 'Y'.
001250     05  WS-FATAL-ERROR-SW       PIC X(01) VALUE 'N'.
001260         88  SW-FATAL-ERROR-Y              VALUE 'Y'.
001270     05  WS-CTL-FIRST-RUN-SW     PIC X(01) VALUE 'N'.
001280         88  SW-CTL-FIRST-RUN-Y            VALUE 'Y'.
001290     05  FILLER                  PIC X(01).
001300
001310 01  WS-COUNTERS.
001320     05  WS-ROWS-READ            PIC 9(05) COMP.
001330     05  WS-ROWS-KEPT            PIC 9(05) COMP.
001340     05  WS-TEAM-CHECK-COUNT     PIC 9(01) COMP.
001350     05  FILLER                  PIC X(01).
001360
001370 01  WS-GAME-RESULT.
001380     05  WS-GAME-ID              PIC 9(04).
001390     05  WS-HOME-RUNS            PIC 9(03) COMP.
001400     05  WS-AWAY-RUNS            PIC 9(03) COMP.
001410     05  WS-WINNER-NAME          PIC X(20).
001420     05  FILLER                  PIC X(01).
001430
001440 01  WS-SCORE-COMPARE.
001450     05  WS-HOME-SCORE-WORK      PIC 9(03) COMP.
001460     05  WS-AWAY-SCORE-WORK      PIC 9(03) COMP.
001470 01  WS-SCORE-COMPARE-R REDEFINES WS-SCORE-COMPARE.
001480     05  WS-SCORE-COMPARE-X      PIC X(06).
001490
001500 01  WS-TEAM-CHECK-TABLE.
001510     05  WS-TEAM-CHECK-ENTRY OCCURS 2 TIMES
001520                             INDEXED BY IDX-TEAM-CHECK.
001530         10  WS-TEAM-CHECK-NAME  PIC X(20).
001540     05  FILLER                  PIC X(01).
001550
001560 01  WS-RUN-DATE.
001570     05  WS-RUN-DATE-YMD         PIC 9(08).
001580 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001590     05  WS-RUN-DATE-YYYY        PIC 9(04).
001600     05  WS-RUN-DATE-MM          PIC 9(02).
001610     05  WS-RUN-DATE-DD          PIC 9(02).
001620
001630 COPY DTEWORK.
001640
001650* CLEANED BOX SCORE ROW - FD LINE MAPPED ONTO NAMED FIELDS BY
001660* REDEFINITION SO A SINGLE READ ... INTO POPULATES BOTH VIEWS.
001670 01  WS-GI-ROW.
001680     05  WS-GI-PLAYER-NAME       PIC X(25).
001690     05  WS-GI-TEAM-NAME         PIC X(20).
001700     05  WS-GI-LEAGUE            PIC X(15).
001710     05  WS-GI-SEASON            PIC X(10).
001720     05  WS-GI-AB                PIC X(02).
001730     05  WS-GI-R                 PIC X(02).
001740     05  WS-GI-H                 PIC X(02).
001750     05  WS-GI-DBL               PIC X(02).
001760     05  WS-GI-TRP               PIC X(02).
001770     05  WS-GI-HR                PIC X(02).
001780     05  WS-GI-RBI               PIC X(02).
001790     05  WS-GI-BB                PIC X(02).
001800     05  WS-GI-HBP               PIC X(02).
001810     05  WS-GI-SF                PIC X(02).
001820     05  WS-GI-SH                PIC X(02).
001830     05  WS-GI-K                 PIC X(02).
001840     05  WS-GI-SB                PIC X(02).
001850     05  WS-GI-CS                PIC X(02).
001860     05  FILLER                  PIC X(02).
001870 01  WS-GI-ROW-R REDEFINES WS-GI-ROW.
001880     05  WS-GI-ROW-X             PIC X(100).
001890
001900 01  WS-RESOLVED-TEAM-NAME       PIC X(20).
001910 01  WS-TEAM-CHECK-SLOT          PIC 9(01) COMP.
001920
001930 PROCEDURE DIVISION.
001940 DECLARATIVES.
001950 GAME-INPUT-ERROR SECTION.
001960     USE AFTER ERROR PROCEDURE ON GAME-INPUT-FILE.
001970 GAME-INPUT-ERROR-PARA.
001980     DISPLAY "GAMEINJ: I-O ERROR ON GAMEIN - STATUS " FS-GAMEIN
001990     SET SW-FATAL-ERROR-Y TO TRUE.
002000 END DECLARATIVES.
002010
002020 000-MAIN-PARAGRAPH.
002030     PERFORM 100-BEGIN-START-PROGRAM
002040        THRU 100-END-START-PROGRAM
002050
002060     PERFORM 200-BEGIN-PROCESS-BOX-SCORE
002070        THRU 200-END-PROCESS-BOX-SCORE
002080       UNTIL SW-GAMEIN-EOF-Y
002090          OR SW-FATAL-ERROR-Y
002100
002110     IF NOT SW-FATAL-ERROR-Y
002120        PERFORM 300-BEGIN-FINISH-GAME
002130           THRU 300-END-FINISH-GAME
002140     END-IF
002150
002160     PERFORM 900-BEGIN-CLOSE-PROGRAM
002170        THRU 900-END-CLOSE-PROGRAM
002180
002190     STOP RUN.
002200
002210 100-BEGIN-START-PROGRAM.
002220     OPEN I-O GAME-CTL-FILE
002230     IF FS-GAMECTL = "35"
002240        SET SW-CTL-FIRST-RUN-Y TO TRUE
002250        OPEN OUTPUT GAME-CTL-FILE
002260        MOVE "1"                TO CTL-KEY
002270        MOVE CTE-01             TO CTL-NEXT-GAME-ID
002280        WRITE CTL-RECORD
002290        CLOSE GAME-CTL-FILE
002300        OPEN I-O GAME-CTL-FILE
002310     END-IF
002320
002330     MOVE "1"                   TO CTL-KEY
002340     READ GAME-CTL-FILE
002350        INVALID KEY
002360           DISPLAY "GAMEINJ: GAMECTL CONTROL RECORD MISSING"
002370           SET SW-FATAL-ERROR-Y TO TRUE
002380     END-READ
002390
002400     MOVE CTL-NEXT-GAME-ID      TO WS-GAME-ID
002410
002420     OPEN INPUT  GAME-INPUT-FILE
002430     OPEN EXTEND PLATE-APP-FILE
002440     OPEN EXTEND GAME-FILE
002450     OPEN EXTEND ALL-GAMES-FILE
002460
002470     ACCEPT WS-RUN-DATE-YMD FROM DATE YYYYMMDD
002480     MOVE WS-RUN-DATE-YYYY      TO DW-YEAR
002490     MOVE WS-RUN-DATE-MM        TO DW-MONTH
002500     MOVE WS-RUN-DATE-DD        TO DW-DAY
002510     PERFORM 400-BEGIN-VALIDATE-GAME-DATE
002520        THRU 400-END-VALIDATE-GAME-DATE
002530
002540     MOVE ZEROES                TO WS-ROWS-READ
002550                                   WS-ROWS-KEPT
002560                                   WS-TEAM-CHECK-COUNT
002570                                   WS-HOME-RUNS
002580                                   WS-AWAY-RUNS
002590     MOVE SPACES                TO WS-TEAM-CHECK-TABLE
002600
002610     IF NOT SW-FATAL-ERROR-Y
002620        PERFORM 220-BEGIN-READ-NEXT-ROW
002630           THRU 220-END-READ-NEXT-ROW
002640     END-IF.
002650 100-END-START-PROGRAM.
002660     EXIT.
002670
002680 200-BEGIN-PROCESS-BOX-SCORE.
002690     PERFORM 210-BEGIN-EDIT-ROW
002700        THRU 210-END-EDIT-ROW
002710
002720     IF NOT SW-GAMEIN-EOF-Y
002730        AND NOT SW-FATAL-ERROR-Y
002740        PERFORM 220-BEGIN-READ-NEXT-ROW
002750           THRU 220-END-READ-NEXT-ROW
002760     END-IF.
002770 200-END-PROCESS-BOX-SCORE.
002780     EXIT.
002790
002800 210-BEGIN-EDIT-ROW.
002810     ADD CTE-01                 TO WS-ROWS-READ
002820
002830     IF WS-GI-PLAYER-NAME = SPACES
002840        GO TO 210-END-EDIT-ROW
002850     END-IF
002860
002870     PERFORM 230-BEGIN-CONVERT-STATS
002880        THRU 230-END-CONVERT-STATS
002890
002900     IF PA-AB = ZERO AND PA-H = ZERO AND PA-R = ZERO
002910        GO TO 210-END-EDIT-ROW
002920     END-IF
002930
002940     MOVE WS-GI-TEAM-NAME       TO WS-RESOLVED-TEAM-NAME
002950     IF WS-RESOLVED-TEAM-NAME = SPACES
002960        MOVE "UNKNOWN"          TO WS-RESOLVED-TEAM-NAME
002970     END-IF
002980
002990     PERFORM 240-BEGIN-REGISTER-TEAM
003000        THRU 240-END-REGISTER-TEAM
003010
003020     IF SW-FATAL-ERROR-Y
003030        GO TO 210-END-EDIT-ROW
003040     END-IF
003050
003060     IF WS-TEAM-CHECK-SLOT = CTE-01
003070        ADD PA-R                TO WS-HOME-RUNS
003080     ELSE
003090        ADD PA-R                TO WS-AWAY-RUNS
003100     END-IF
003110
003120     ADD CTE-01                 TO WS-ROWS-KEPT
003130
003140     MOVE WS-GAME-ID            TO PA-GAME-ID
003150     MOVE WS-GI-PLAYER-NAME     TO PA-PLAYER-NAME
003160     MOVE WS-RESOLVED-TEAM-NAME TO PA-TEAM-NAME
003170     MOVE WS-GI-LEAGUE          TO PA-LEAGUE
003180     MOVE WS-GI-SEASON          TO PA-SEASON
003190     WRITE PA-RECORD
003200
003210     MOVE SPACES                TO AG-LINE
003220     MOVE PA-RECORD             TO AG-LINE
003230     WRITE AG-LINE.
003240 210-END-EDIT-ROW.
003250     EXIT.
003260
003270 220-BEGIN-READ-NEXT-ROW.
003280     READ GAME-INPUT-FILE INTO WS-GI-ROW-X
003290        AT END
003300           SET SW-GAMEIN-EOF-Y TO TRUE
003310     END-READ.
003320 220-END-READ-NEXT-ROW.
003330     EXIT.
003340
003350 230-BEGIN-CONVERT-STATS.
003360     IF WS-GI-AB  IS STAT-DIGITS MOVE WS-GI-AB  TO PA-AB
003370                            ELSE MOVE ZERO       TO PA-AB  END-IF
003380     IF WS-GI-R   IS STAT-DIGITS MOVE WS-GI-R   TO PA-R
003390                            ELSE MOVE ZERO       TO PA-R   END-IF
003400     IF WS-GI-H   IS STAT-DIGITS MOVE WS-GI-H   TO PA-H
003410                            ELSE MOVE ZERO       TO PA-H   END-IF
003420     IF WS-GI-DBL IS STAT-DIGITS MOVE WS-GI-DBL TO PA-DBL
003430                            ELSE MOVE ZERO       TO PA-DBL END-IF
003440     IF WS-GI-TRP IS STAT-DIGITS MOVE WS-GI-TRP TO PA-TRP
003450                            ELSE MOVE ZERO       TO PA-TRP END-IF
003460     IF WS-GI-HR  IS STAT-DIGITS MOVE WS-GI-HR  TO PA-HR
003470                            ELSE MOVE ZERO       TO PA-HR  END-IF
003480     IF WS-GI-RBI IS STAT-DIGITS MOVE WS-GI-RBI TO PA-RBI
003490                            ELSE MOVE ZERO       TO PA-RBI END-IF
003500     IF WS-GI-BB  IS STAT-DIGITS MOVE WS-GI-BB  TO PA-BB
003510                            ELSE MOVE ZERO       TO PA-BB  END-IF
003520     IF WS-GI-HBP IS STAT-DIGITS MOVE WS-GI-HBP TO PA-HBP
003530                            ELSE MOVE ZERO       TO PA-HBP END-IF
003540     IF WS-GI-SF  IS STAT-DIGITS MOVE WS-GI-SF  TO PA-SF
003550                            ELSE MOVE ZERO       TO PA-SF  END-IF
003560     IF WS-GI-SH  IS STAT-DIGITS MOVE WS-GI-SH  TO PA-SH
003570                            ELSE MOVE ZERO       TO PA-SH  END-IF
003580     IF WS-GI-K   IS STAT-DIGITS MOVE WS-GI-K   TO PA-K
003590                            ELSE MOVE ZERO       TO PA-K   END-IF
003600     IF WS-GI-SB  IS STAT-DIGITS MOVE WS-GI-SB  TO PA-SB
003610                            ELSE MOVE ZERO       TO PA-SB  END-IF
003620     IF WS-GI-CS  IS STAT-DIGITS MOVE WS-GI-CS  TO PA-CS
003630                            ELSE MOVE ZERO       TO PA-CS  END-IF.
003640 230-END-CONVERT-STATS.
003650     EXIT.
003660
003670* EXACTLY-2-TEAMS CHECK (LS-0012).  FIRST DISTINCT TEAM NAME
003680* ENCOUNTERED IS THE HOME TEAM, SECOND IS THE AWAY TEAM; A
003690* THIRD DISTINCT NAME IS A FATAL VALIDATION ERROR FOR THE FILE.
003700 240-BEGIN-REGISTER-TEAM.
003710     MOVE ZERO                  TO WS-TEAM-CHECK-SLOT
003720     SET IDX-TEAM-CHECK TO 1
003730     SEARCH WS-TEAM-CHECK-ENTRY
003740        AT END
003750           CONTINUE
003760        WHEN WS-TEAM-CHECK-NAME (IDX-TEAM-CHECK)
003770                                = WS-RESOLVED-TEAM-NAME
003780           SET WS-TEAM-CHECK-SLOT TO IDX-TEAM-CHECK
003790     END-SEARCH
003800
003810     IF WS-TEAM-CHECK-SLOT = ZERO
003820        IF WS-TEAM-CHECK-COUNT >= CTE-02
003830           DISPLAY "GAMEINJ: GAME FILE HAS MORE THAN 2 TEAMS"
003840           SET SW-FATAL-ERROR-Y TO TRUE
003850        ELSE
003860           ADD CTE-01           TO WS-TEAM-CHECK-COUNT
003870           SET IDX-TEAM-CHECK   TO WS-TEAM-CHECK-COUNT
003880           MOVE WS-RESOLVED-TEAM-NAME
003890                          TO WS-TEAM-CHECK-NAME (IDX-TEAM-CHECK)
003900           MOVE WS-TEAM-CHECK-COUNT
003910                                TO WS-TEAM-CHECK-SLOT
003920        END-IF
003930     END-IF.
003940 240-END-REGISTER-TEAM.
003950     EXIT.
003960
003970 300-BEGIN-FINISH-GAME.
003980     IF WS-ROWS-KEPT = ZERO
003990        DISPLAY "GAMEINJ: NO USABLE BOX SCORE ROWS - NO GAME"
004000     ELSE
004010        IF WS-TEAM-CHECK-COUNT NOT = CTE-02
004020           SET SW-FATAL-ERROR-Y TO TRUE
004030           DISPLAY "GAMEINJ: FILE DID NOT YIELD EXACTLY 2 TEAMS"
004040        ELSE
004050           PERFORM 310-BEGIN-DECIDE-WINNER
004060              THRU 310-END-DECIDE-WINNER
004070           PERFORM 320-BEGIN-WRITE-GAME-RECORD
004080              THRU 320-END-WRITE-GAME-RECORD
004090           PERFORM 330-BEGIN-ADVANCE-CONTROL
004100              THRU 330-END-ADVANCE-CONTROL
004110        END-IF
004120     END-IF.
004130 300-END-FINISH-GAME.
004140     EXIT.
004150
004160 310-BEGIN-DECIDE-WINNER.
004170     MOVE WS-HOME-RUNS          TO WS-HOME-SCORE-WORK
004180     MOVE WS-AWAY-RUNS          TO WS-AWAY-SCORE-WORK
004190     IF WS-DIAG-SWITCH-ON
004200        DISPLAY "GAMEINJ: SCORE " WS-SCORE-COMPARE-X
004210     END-IF
004220
004230     IF WS-HOME-RUNS > WS-AWAY-RUNS
004240        MOVE WS-TEAM-CHECK-NAME (1) TO WS-WINNER-NAME
004250     ELSE
004260        IF WS-AWAY-RUNS > WS-HOME-RUNS
004270           MOVE WS-TEAM-CHECK-NAME (2) TO WS-WINNER-NAME
004280        ELSE
004290           MOVE SPACES         TO WS-WINNER-NAME
004300        END-IF
004310     END-IF.
004320 310-END-DECIDE-WINNER.
004330     EXIT.
004340
004350 320-BEGIN-WRITE-GAME-RECORD.
004360     MOVE WS-GAME-ID            TO GM-GAME-ID
004370     MOVE WS-GI-LEAGUE          TO GM-LEAGUE
004380     MOVE WS-GI-SEASON          TO GM-SEASON
004390     STRING DW-YEAR  DELIMITED BY SIZE
004400            "-"       DELIMITED BY SIZE
004410            DW-MONTH  DELIMITED BY SIZE
004420            "-"       DELIMITED BY SIZE
004430            DW-DAY    DELIMITED BY SIZE
004440            INTO GM-GAME-DATE
004450     END-STRING
004460     MOVE WS-TEAM-CHECK-NAME (1) TO GM-HOME-TEAM
004470     MOVE WS-TEAM-CHECK-NAME (2) TO GM-AWAY-TEAM
004480     MOVE WS-HOME-RUNS          TO GM-HOME-SCORE
004490     MOVE WS-AWAY-RUNS          TO GM-AWAY-SCORE
004500     MOVE WS-WINNER-NAME        TO GM-WINNER
004510     WRITE GM-RECORD.
004520 320-END-WRITE-GAME-RECORD.
004530     EXIT.
004540
004550 330-BEGIN-ADVANCE-CONTROL.
004560     ADD CTE-01                 TO CTL-NEXT-GAME-ID
004570     REWRITE CTL-RECORD
004580        INVALID KEY
004590           DISPLAY "GAMEINJ: UNABLE TO ADVANCE GAMECTL"
004600     END-REWRITE.
004610 330-END-ADVANCE-CONTROL.
004620     EXIT.
004630
004640* GAME-DATE VALIDITY CHECK - RESIDUE-OF-4/100/400 LEAP YEAR
004650* TEST, LIFTED FROM THE SHOP'S STANDARD DATE-VALIDATION WORK
004660* ROUTINE (DTEWORK).  A BAD SYSTEM DATE IS DEFENSIVE-ONLY;
004670* THIS RUNS EVERY TIME SO THE ROUTINE IS EXERCISED THE SAME
004680* WAY ON EVERY PROGRAM THAT COPIES IT.
004690 400-BEGIN-VALIDATE-GAME-DATE.
004700     DIVIDE DW-YEAR BY 4   GIVING DW-QUOT-04
004710                           REMAINDER DW-RESIDUE-04
004720     DIVIDE DW-YEAR BY 100 GIVING DW-QUOT-100
004730                           REMAINDER DW-RESIDUE-100
004740     DIVIDE DW-YEAR BY 400 GIVING DW-QUOT-400
004750                           REMAINDER DW-RESIDUE-400
004760
004770     IF DW-RESIDUE-04 = ZERO
004780        AND (DW-RESIDUE-100 NOT = ZERO OR DW-RESIDUE-400 = ZERO)
004790        SET DW-LEAP-YEAR-Y TO TRUE
004800     END-IF
004810
004820     IF DW-MONTH >= CTE-01 AND DW-MONTH <= 12
004830        AND DW-DAY >= CTE-01 AND DW-DAY <= 31
004840        SET DW-DATE-VALID-Y TO TRUE
004850     ELSE
004860        MOVE "N" TO DW-DATE-VALID-SW
004870        DISPLAY "GAMEINJ: INVALID GAME DATE - DEFAULTING"
004880        MOVE CTE-01           TO DW-MONTH DW-DAY
004890     END-IF.
004900 400-END-VALIDATE-GAME-DATE.
004910     EXIT.
004920
004930 900-BEGIN-CLOSE-PROGRAM.
004940     CLOSE GAME-INPUT-FILE
004950           GAME-CTL-FILE
004960           PLATE-APP-FILE
004970           GAME-FILE
004980           ALL-GAMES-FILE
004990
005000     DISPLAY "GAMEINJ: ROWS READ    = " WS-ROWS-READ
005010     DISPLAY "GAMEINJ: ROWS KEPT    = " WS-ROWS-KEPT
005020     DISPLAY "GAMEINJ: TEAMS FOUND  = " WS-TEAM-CHECK-COUNT.
005030 900-END-CLOSE-PROGRAM.
005040     EXIT.
005050
005060 END PROGRAM GAMEINJ.
