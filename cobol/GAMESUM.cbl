000100******************************************************************
000110*                                                                *
000120*   PROGRAM     :  GAMESUM                                      *
000130*   DESCRIPTION :  READS THE PARMCARD FOR ONE GAME-ID, LOCATES   *
000140*                  THAT GAME ON THE GAMES FILE, SPLITS ITS       *
000150*                  PLATE APPEARANCES INTO HOME AND AWAY SIDES,   *
000160*                  COMPUTES EACH HITTER'S SINGLE-GAME RATE       *
000170*                  STATS, RANKS THE TOP 5 PER SIDE BY SINGLE-    *
000180*                  GAME OPS, AND PRINTS THE GAME SUMMARY CARD.   *
000190*                                                                *
000200******************************************************************
000210* CHANGE LOG                                                    *
000220* DATE     BY   TKT#     DESCRIPTION                            *
000230* -------- ---- -------- -------------------------------------- *
000240* 09/14/90 RJT  LS-0100  ORIGINAL PROGRAM - BOX SCORE RECAP CARD *
000250*                        FOR THE LEAGUE NEWSLETTER               *
000260* 04/02/93 CAL  LS-0165  TOP-HITTER LIST CAPPED AT 5 PER SIDE -  *
000270*                        NEWSLETTER COLUMN ONLY HAD ROOM FOR 10  *
000280* 02/08/99 DMK  LS-0241  Y2K - NO 2-DIGIT YEAR FIELDS ON THIS    *
000290*                        REPORT; REVIEWED AND PASSED             *
000300* 06/21/02 BPS  LS-0306  TABLE CAPACITY COUNTERS RAISED TO COMP  *
000310*                        TO MATCH SHOP STANDARD                  *
000320******************************************************************
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID. GAMESUM.
000350 AUTHOR. R J TREVINO.
000360 INSTALLATION. MABL DATA PROCESSING.
000370 DATE-WRITTEN. 09/14/1990.
000380 DATE-COMPILED.
000390 SECURITY. UNCLASSIFIED.
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS STAT-DIGITS IS "0" THRU "9"
000460     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
000470            OFF STATUS IS WS-DIAG-SWITCH-OFF.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT PARM-CARD-FILE   ASSIGN TO PARMCARD
000520            ORGANIZATION IS LINE SEQUENTIAL
000530            FILE STATUS  IS FS-PARMCARD.
000540
000550     SELECT GAME-FILE        ASSIGN TO GAMEFILE
000560            ORGANIZATION IS SEQUENTIAL
000570            FILE STATUS  IS FS-GAMEFILE.
000580
000590     SELECT PLATE-APP-FILE   ASSIGN TO PLATEAPP
000600            ORGANIZATION IS SEQUENTIAL
000610            FILE STATUS  IS FS-PLATEAPP.
000620
000630     SELECT GAME-SUM-RPT-FILE ASSIGN TO GSRPT
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FS-GSRPT.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  PARM-CARD-FILE
000700     LABEL RECORD IS STANDARD.
000710 01  PC-CARD-LINE                PIC X(04).
000720
000730 FD  GAME-FILE
000740     LABEL RECORD IS STANDARD
000750     RECORD CONTAINS 120 CHARACTERS.
000760 COPY GMREC.
000770
000780 FD  PLATE-APP-FILE
000790     LABEL RECORD IS STANDARD
000800     RECORD CONTAINS 120 CHARACTERS.
000810 COPY PAREC.
000820
000830 FD  GAME-SUM-RPT-FILE
000840     LABEL RECORD IS STANDARD.
000850 01  GS-PRINT-LINE                PIC X(132).
000860
000870 WORKING-STORAGE SECTION.
000880 77  FS-PARMCARD                 PIC 9(02) VALUE ZEROES.
000890 77  FS-GAMEFILE                 PIC 9(02) VALUE ZEROES.
000900 77  FS-PLATEAPP                 PIC 9(02) VALUE ZEROES.
000910 77  FS-GSRPT                    PIC 9(02) VALUE ZEROES.
000920 77  WS-WANT-GAME-ID             PIC 9(04) VALUE ZERO.
000930 77  WS-FOUND-SLOT               PIC 9(03) COMP.
000940 77  WS-RANK-NUMBER              PIC 9(03) COMP.
000950
000960 78  CTE-01                                VALUE 01.
000970 78  CTE-05                                VALUE 05.
000980
000990 01  WS-SWITCHES.
001000     05  WS-GAMEFILE-EOF-SW       PIC X(01) VALUE 'N'.
001010         88  SW-GAMEFILE-EOF-Y              VALUE 'Y'.
001020     05  WS-GAME-FOUND-SW         PIC X(01) VALUE 'N'.
001030         88  SW-GAME-FOUND-Y                VALUE 'Y'.
001040     05  WS-PLATEAPP-EOF-SW       PIC X(01) VALUE 'N'.
001050         88  SW-PLATEAPP-EOF-Y              VALUE 'Y'.
001060     05  FILLER                   PIC X(01).
001070
001080* HELD COPY OF THE MATCHING GAME RECORD - NAMED APART FROM
001090* GMREC'S OWN GM- FIELDS (RATHER THAN RE-COPIED) SO THE FD'S
001100* COPY GMREC AND THIS WORKING-STORAGE HOLD AREA DO NOT CLASH.
001110 01  WS-GAME-HOLD.
001120     05  WG-GAME-ID               PIC 9(04).
001130     05  WG-LEAGUE                PIC X(15).
001140     05  WG-SEASON                PIC X(10).
001150     05  WG-GAME-DATE             PIC X(10).
001160     05  WG-HOME-TEAM             PIC X(20).
001170     05  WG-AWAY-TEAM             PIC X(20).
001180     05  WG-HOME-SCORE            PIC 9(03).
001190     05  WG-AWAY-SCORE            PIC 9(03).
001200     05  WG-WINNER                PIC X(20).
001210     05  FILLER                   PIC X(15).
001220 01  WS-GAME-HOLD-R REDEFINES WS-GAME-HOLD.
001230     05  WS-GAME-HOLD-X           PIC X(120).
001240
001250 01  WS-COUNTERS.
001260     05  WS-GAMES-SCANNED         PIC 9(06) COMP.
001270     05  WS-PA-READ               PIC 9(06) COMP.
001280     05  WS-HOME-COUNT            PIC 9(03) COMP VALUE ZERO.
001290     05  WS-AWAY-COUNT            PIC 9(03) COMP VALUE ZERO.
001300     05  WS-GS-MAX-LIM            PIC 9(03) COMP VALUE 30.
001310     05  WS-SORT-OUTER            PIC 9(03) COMP.
001320     05  WS-SORT-INNER            PIC 9(03) COMP.
001330     05  WS-PRINT-LIMIT           PIC 9(03) COMP.
001340 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001350     05  WS-COUNTERS-X            PIC X(24).
001360
001370 01  WS-TEAM-TOTALS.
001380     05  WS-HOME-RUNS             PIC 9(04) COMP.
001390     05  WS-HOME-HITS             PIC 9(04) COMP.
001400     05  WS-AWAY-RUNS             PIC 9(04) COMP.
001410     05  WS-AWAY-HITS             PIC 9(04) COMP.
001420     05  FILLER                   PIC X(01).
001430 01  WS-TEAM-TOTALS-R REDEFINES WS-TEAM-TOTALS.
001440     05  WS-TEAM-TOTALS-X         PIC X(09).
001450
001460 01  WS-OBP-CALC.
001470     05  WS-OBP-NUMER             PIC S9(04) COMP.
001480     05  WS-OBP-DENOM             PIC S9(04) COMP.
001490     05  WS-SG-SINGLES            PIC S9(02) COMP.
001500     05  WS-SG-TB                 PIC 9(03) COMP.
001510     05  WS-SG-OBP                PIC 9V999.
001520     05  WS-SG-SLG                PIC 9V999.
001530     05  FILLER                   PIC X(01).
001540
001550* HOME AND AWAY TABLES CARRY THE GSREC LAYOUT TWICE OVER, ONCE
001560* PER SIDE - FIELD NAMES ARE PREFIXED HM-/AW- RATHER THAN GS-
001570* SO A BARE REFERENCE IS NEVER AMBIGUOUS BETWEEN THE TWO SIDES.
001580 01  WS-HOME-TABLE.
001590     05  WS-HM-ENTRY OCCURS 1 TO 30 TIMES
001600                     DEPENDING ON WS-HOME-COUNT
001610                     INDEXED BY IDX-HM.
001620         10  HM-PLAYER-NAME       PIC X(25).
001630         10  HM-SINGLE-GAME-STATS.
001640             15  HM-AB            PIC 9(02).
001650             15  HM-H             PIC 9(02).
001660             15  HM-HR            PIC 9(02).
001670             15  HM-RBI           PIC 9(02).
001680             15  HM-R             PIC 9(02).
001690             15  HM-DBL           PIC 9(02).
001700             15  HM-TRP           PIC 9(02).
001710             15  HM-BB            PIC 9(02).
001720             15  HM-K             PIC 9(02).
001730         10  HM-RATE-STATS.
001740             15  HM-AVG           PIC 9V999.
001750             15  HM-OPS           PIC 9V999.
001760         10  FILLER               PIC X(19).
001770
001780 01  WS-AWAY-TABLE.
001790     05  WS-AW-ENTRY OCCURS 1 TO 30 TIMES
001800                     DEPENDING ON WS-AWAY-COUNT
001810                     INDEXED BY IDX-AW.
001820         10  AW-PLAYER-NAME       PIC X(25).
001830         10  AW-SINGLE-GAME-STATS.
001840             15  AW-AB            PIC 9(02).
001850             15  AW-H             PIC 9(02).
001860             15  AW-HR            PIC 9(02).
001870             15  AW-RBI           PIC 9(02).
001880             15  AW-R             PIC 9(02).
001890             15  AW-DBL           PIC 9(02).
001900             15  AW-TRP           PIC 9(02).
001910             15  AW-BB            PIC 9(02).
001920             15  AW-K             PIC 9(02).
001930         10  AW-RATE-STATS.
001940             15  AW-AVG           PIC 9V999.
001950             15  AW-OPS           PIC 9V999.
001960         10  FILLER               PIC X(19).
001970
001980* SORT HOLD AREA, SHARED BY BOTH SIDES' SORT PASSES BELOW (THE
001990* TWO SORTS NEVER RUN AT THE SAME TIME) - COPIED STRAIGHT FROM
002000* GSREC SINCE THIS IS A SINGLE FLAT RECORD, NOT A TABLE ENTRY.
002010 COPY GSREC REPLACING
002020      GS-HITTER-LINE      BY WS-GS-HOLD-AREA
002030      GS-PLAYER-NAME      BY WS-GSH-PLAYER-NAME
002040      GS-SINGLE-GAME-STATS BY WS-GSH-SINGLE-GAME-STATS
002050      GS-AB               BY WS-GSH-AB
002060      GS-H                BY WS-GSH-H
002070      GS-HR               BY WS-GSH-HR
002080      GS-RBI              BY WS-GSH-RBI
002090      GS-R                BY WS-GSH-R
002100      GS-DBL              BY WS-GSH-DBL
002110      GS-TRP              BY WS-GSH-TRP
002120      GS-BB               BY WS-GSH-BB
002130      GS-K                BY WS-GSH-K
002140      GS-RATE-STATS       BY WS-GSH-RATE-STATS
002150      GS-AVG              BY WS-GSH-AVG
002160      GS-OPS              BY WS-GSH-OPS.
002170 01  WS-GS-HOLD-AREA-R REDEFINES WS-GS-HOLD-AREA.
002180     05  WS-GS-HOLD-X             PIC X(70).
002190
002200 01  WS-HEADING-LINE-1.
002210     05  FILLER PIC X(07) VALUE "GAME # ".
002220     05  HL-GAME-ID               PIC 9999.
002230     05  FILLER PIC X(03) VALUE " - ".
002240     05  HL-AWAY-TEAM             PIC X(20).
002250     05  FILLER PIC X(03) VALUE " @ ".
002260     05  HL-HOME-TEAM             PIC X(20).
002270     05  FILLER PIC X(02) VALUE SPACES.
002280     05  HL-GAME-DATE             PIC X(10).
002290     05  FILLER PIC X(63) VALUE SPACES.
002300
002310 01  WS-HEADING-LINE-2.
002320     05  FILLER PIC X(14) VALUE "FINAL SCORE - ".
002330     05  HL-AWAY-SCORE            PIC ZZ9.
002340     05  FILLER PIC X(03) VALUE " - ".
002350     05  HL-HOME-SCORE            PIC ZZ9.
002360     05  FILLER PIC X(04) VALUE SPACES.
002370     05  FILLER PIC X(08) VALUE "WINNER: ".
002380     05  HL-WINNER                PIC X(20).
002390     05  FILLER PIC X(77) VALUE SPACES.
002400
002410 01  WS-SIDE-LINE.
002420     05  SL-TEAM-NAME             PIC X(20).
002430     05  FILLER PIC X(03) VALUE " R-".
002440     05  SL-RUNS                  PIC ZZ9.
002450     05  FILLER PIC X(03) VALUE " H-".
002460     05  SL-HITS                  PIC ZZ9.
002470     05  FILLER PIC X(100) VALUE SPACES.
002480
002490 01  WS-COLUMN-LINE.
002500     05  FILLER PIC X(25) VALUE "  PLAYER".
002510     05  FILLER PIC X(04) VALUE " AB ".
002520     05  FILLER PIC X(03) VALUE " H ".
002530     05  FILLER PIC X(04) VALUE " HR ".
002540     05  FILLER PIC X(05) VALUE " RBI ".
002550     05  FILLER PIC X(03) VALUE " R ".
002560     05  FILLER PIC X(04) VALUE " 2B ".
002570     05  FILLER PIC X(04) VALUE " 3B ".
002580     05  FILLER PIC X(04) VALUE " BB ".
002590     05  FILLER PIC X(03) VALUE " K ".
002600     05  FILLER PIC X(06) VALUE "  AVG ".
002610     05  FILLER PIC X(06) VALUE "  OPS ".
002620     05  FILLER PIC X(61) VALUE SPACES.
002630
002640 01  WS-DETAIL-LINE.
002650     05  DL-PLAYER-NAME           PIC X(25).
002660     05  DL-AB                    PIC ZZ9.
002670     05  FILLER                   PIC X(01) VALUE SPACES.
002680     05  DL-H                     PIC ZZ9.
002690     05  FILLER                   PIC X(01) VALUE SPACES.
002700     05  DL-HR                    PIC ZZ9.
002710     05  FILLER                   PIC X(02) VALUE SPACES.
002720     05  DL-RBI                   PIC ZZ9.
002730     05  FILLER                   PIC X(02) VALUE SPACES.
002740     05  DL-R                     PIC ZZ9.
002750     05  FILLER                   PIC X(01) VALUE SPACES.
002760     05  DL-DBL                   PIC ZZ9.
002770     05  FILLER                   PIC X(02) VALUE SPACES.
002780     05  DL-TRP                   PIC ZZ9.
002790     05  FILLER                   PIC X(02) VALUE SPACES.
002800     05  DL-BB                    PIC ZZ9.
002810     05  FILLER                   PIC X(02) VALUE SPACES.
002820     05  DL-K                     PIC ZZ9.
002830     05  FILLER                   PIC X(01) VALUE SPACES.
002840     05  DL-AVG                   PIC Z.999.
002850     05  FILLER                   PIC X(02) VALUE SPACES.
002860     05  DL-OPS                   PIC Z.999.
002870     05  FILLER                   PIC X(54) VALUE SPACES.
002880
002890 PROCEDURE DIVISION.
002900 DECLARATIVES.
002910 GAMEFILE-INPUT-ERROR SECTION.
002920     USE AFTER ERROR PROCEDURE ON GAME-FILE.
002930 GAMEFILE-INPUT-ERROR-PARA.
002940     DISPLAY "GAMESUM: I-O ERROR ON GAMEFILE - STATUS "
002950             FS-GAMEFILE.
002960
002970 PLATEAPP-INPUT-ERROR SECTION.
002980     USE AFTER ERROR PROCEDURE ON PLATE-APP-FILE.
002990 PLATEAPP-INPUT-ERROR-PARA.
003000     DISPLAY "GAMESUM: I-O ERROR ON PLATEAPP - STATUS "
003010             FS-PLATEAPP.
003020 END DECLARATIVES.
003030
003040 000-MAIN-PARAGRAPH.
003050     PERFORM 100-BEGIN-START-PROGRAM
003060        THRU 100-END-START-PROGRAM
003070
003080     PERFORM 200-BEGIN-FIND-GAME
003090        THRU 200-END-FIND-GAME
003100       UNTIL SW-GAMEFILE-EOF-Y
003110          OR SW-GAME-FOUND-Y
003120
003130     IF SW-GAME-FOUND-Y
003140        PERFORM 300-BEGIN-SPLIT-PLATE-APPS
003150           THRU 300-END-SPLIT-PLATE-APPS
003160          UNTIL SW-PLATEAPP-EOF-Y
003170
003180        IF WS-HOME-COUNT > CTE-01
003190           PERFORM 600-BEGIN-SORT-HOME-OUTER
003200              THRU 600-END-SORT-HOME-OUTER
003210           VARYING WS-SORT-OUTER FROM 2 BY CTE-01
003220             UNTIL WS-SORT-OUTER IS GREATER THAN WS-HOME-COUNT
003230        END-IF
003240
003250        IF WS-AWAY-COUNT > CTE-01
003260           PERFORM 650-BEGIN-SORT-AWAY-OUTER
003270              THRU 650-END-SORT-AWAY-OUTER
003280           VARYING WS-SORT-OUTER FROM 2 BY CTE-01
003290             UNTIL WS-SORT-OUTER IS GREATER THAN WS-AWAY-COUNT
003300        END-IF
003310
003320        PERFORM 700-BEGIN-PRINT-SUMMARY
003330           THRU 700-END-PRINT-SUMMARY
003340     ELSE
003350        DISPLAY "GAMESUM: GAME-ID NOT FOUND - "
003360                WS-WANT-GAME-ID
003370     END-IF
003380
003390     PERFORM 900-BEGIN-CLOSE-PROGRAM
003400        THRU 900-END-CLOSE-PROGRAM
003410
003420     STOP RUN.
003430
003440 100-BEGIN-START-PROGRAM.
003450     OPEN INPUT  PARM-CARD-FILE
003460     OPEN INPUT  GAME-FILE
003470     OPEN INPUT  PLATE-APP-FILE
003480     OPEN OUTPUT GAME-SUM-RPT-FILE
003490
003500     MOVE ZEROES                TO WS-GAMES-SCANNED
003510                                   WS-PA-READ
003520                                   WS-HOME-COUNT
003530                                   WS-AWAY-COUNT
003540                                   WS-TEAM-TOTALS
003550
003560     READ PARM-CARD-FILE
003570        AT END
003580           DISPLAY "GAMESUM: PARMCARD EMPTY - NO GAME REQUESTED"
003590     END-READ
003600     MOVE PC-CARD-LINE          TO WS-WANT-GAME-ID
003610     CLOSE PARM-CARD-FILE.
003620 100-END-START-PROGRAM.
003630     EXIT.
003640
003650 200-BEGIN-FIND-GAME.
003660     READ GAME-FILE
003670        AT END
003680           SET SW-GAMEFILE-EOF-Y TO TRUE
003690     END-READ
003700     IF NOT SW-GAMEFILE-EOF-Y
003710        ADD CTE-01              TO WS-GAMES-SCANNED
003720        IF GM-GAME-ID = WS-WANT-GAME-ID
003730           MOVE GM-RECORD       TO WS-GAME-HOLD
003740           SET SW-GAME-FOUND-Y  TO TRUE
003750        END-IF
003760     END-IF.
003770 200-END-FIND-GAME.
003780     EXIT.
003790
003800 300-BEGIN-SPLIT-PLATE-APPS.
003810     READ PLATE-APP-FILE
003820        AT END
003830           SET SW-PLATEAPP-EOF-Y TO TRUE
003840     END-READ
003850     IF NOT SW-PLATEAPP-EOF-Y
003860        ADD CTE-01              TO WS-PA-READ
003870        IF PA-GAME-ID = WS-WANT-GAME-ID
003880           IF PA-TEAM-NAME = WG-HOME-TEAM
003890              PERFORM 400-BEGIN-ADD-HOME-HITTER
003900                 THRU 400-END-ADD-HOME-HITTER
003910           ELSE
003920              PERFORM 500-BEGIN-ADD-AWAY-HITTER
003930                 THRU 500-END-ADD-AWAY-HITTER
003940           END-IF
003950        END-IF
003960     END-IF.
003970 300-END-SPLIT-PLATE-APPS.
003980     EXIT.
003990
004000 400-BEGIN-ADD-HOME-HITTER.
004010     ADD PA-R                   TO WS-HOME-RUNS
004020     ADD PA-H                   TO WS-HOME-HITS
004030
004040     IF WS-HOME-COUNT >= WS-GS-MAX-LIM
004050        DISPLAY "GAMESUM: HOME HITTER TABLE FULL - SKIPPED"
004060     ELSE
004070        ADD CTE-01              TO WS-HOME-COUNT
004080        SET IDX-HM              TO WS-HOME-COUNT
004090        PERFORM 410-BEGIN-LOAD-SIDE-ENTRY
004100           THRU 410-END-LOAD-SIDE-ENTRY
004110     END-IF.
004120 400-END-ADD-HOME-HITTER.
004130     EXIT.
004140
004150 410-BEGIN-LOAD-SIDE-ENTRY.
004160     MOVE PA-PLAYER-NAME        TO HM-PLAYER-NAME (IDX-HM)
004170     MOVE PA-AB                 TO HM-AB          (IDX-HM)
004180     MOVE PA-H                  TO HM-H           (IDX-HM)
004190     MOVE PA-HR                 TO HM-HR          (IDX-HM)
004200     MOVE PA-RBI                TO HM-RBI         (IDX-HM)
004210     MOVE PA-R                  TO HM-R           (IDX-HM)
004220     MOVE PA-DBL                TO HM-DBL         (IDX-HM)
004230     MOVE PA-TRP                TO HM-TRP         (IDX-HM)
004240     MOVE PA-BB                 TO HM-BB          (IDX-HM)
004250     MOVE PA-K                  TO HM-K           (IDX-HM)
004260
004270     IF PA-AB = ZERO
004280        MOVE ZERO               TO HM-AVG (IDX-HM)
004290                                   WS-SG-SLG
004300     ELSE
004310        DIVIDE PA-H BY PA-AB
004320          GIVING HM-AVG (IDX-HM) ROUNDED
004330        SUBTRACT PA-DBL PA-TRP PA-HR FROM PA-H
004340          GIVING WS-SG-SINGLES
004350        COMPUTE WS-SG-TB = WS-SG-SINGLES
004360                          + (2 * PA-DBL) + (3 * PA-TRP)
004370                          + (4 * PA-HR)
004380        DIVIDE WS-SG-TB BY PA-AB
004390          GIVING WS-SG-SLG ROUNDED
004400     END-IF
004410
004420     COMPUTE WS-OBP-NUMER = PA-H + PA-BB + PA-HBP
004430     COMPUTE WS-OBP-DENOM = PA-AB + PA-BB + PA-HBP + PA-SF
004440     IF WS-OBP-DENOM = ZERO
004450        MOVE ZERO               TO WS-SG-OBP
004460     ELSE
004470        DIVIDE WS-OBP-NUMER BY WS-OBP-DENOM
004480          GIVING WS-SG-OBP ROUNDED
004490     END-IF
004500
004510     ADD WS-SG-OBP WS-SG-SLG  GIVING HM-OPS (IDX-HM).
004520 410-END-LOAD-SIDE-ENTRY.
004530     EXIT.
004540
004550 500-BEGIN-ADD-AWAY-HITTER.
004560     ADD PA-R                   TO WS-AWAY-RUNS
004570     ADD PA-H                   TO WS-AWAY-HITS
004580
004590     IF WS-AWAY-COUNT >= WS-GS-MAX-LIM
004600        DISPLAY "GAMESUM: AWAY HITTER TABLE FULL - SKIPPED"
004610     ELSE
004620        ADD CTE-01              TO WS-AWAY-COUNT
004630        SET IDX-AW              TO WS-AWAY-COUNT
004640        PERFORM 510-BEGIN-LOAD-AWAY-ENTRY
004650           THRU 510-END-LOAD-AWAY-ENTRY
004660     END-IF.
004670 500-END-ADD-AWAY-HITTER.
004680     EXIT.
004690
004700 510-BEGIN-LOAD-AWAY-ENTRY.
004710     MOVE PA-PLAYER-NAME        TO AW-PLAYER-NAME (IDX-AW)
004720     MOVE PA-AB                 TO AW-AB          (IDX-AW)
004730     MOVE PA-H                  TO AW-H           (IDX-AW)
004740     MOVE PA-HR                 TO AW-HR          (IDX-AW)
004750     MOVE PA-RBI                TO AW-RBI         (IDX-AW)
004760     MOVE PA-R                  TO AW-R           (IDX-AW)
004770     MOVE PA-DBL                TO AW-DBL         (IDX-AW)
004780     MOVE PA-TRP                TO AW-TRP         (IDX-AW)
004790     MOVE PA-BB                 TO AW-BB          (IDX-AW)
004800     MOVE PA-K                  TO AW-K           (IDX-AW)
004810
004820     IF PA-AB = ZERO
004830        MOVE ZERO               TO AW-AVG (IDX-AW)
004840                                   WS-SG-SLG
004850     ELSE
004860        DIVIDE PA-H BY PA-AB
004870          GIVING AW-AVG (IDX-AW) ROUNDED
004880        SUBTRACT PA-DBL PA-TRP PA-HR FROM PA-H
004890          GIVING WS-SG-SINGLES
004900        COMPUTE WS-SG-TB = WS-SG-SINGLES
004910                          + (2 * PA-DBL) + (3 * PA-TRP)
004920                          + (4 * PA-HR)
004930        DIVIDE WS-SG-TB BY PA-AB
004940          GIVING WS-SG-SLG ROUNDED
004950     END-IF
004960
004970     COMPUTE WS-OBP-NUMER = PA-H + PA-BB + PA-HBP
004980     COMPUTE WS-OBP-DENOM = PA-AB + PA-BB + PA-HBP + PA-SF
004990     IF WS-OBP-DENOM = ZERO
005000        MOVE ZERO               TO WS-SG-OBP
005010     ELSE
005020        DIVIDE WS-OBP-NUMER BY WS-OBP-DENOM
005030          GIVING WS-SG-OBP ROUNDED
005040     END-IF
005050
005060     ADD WS-SG-OBP WS-SG-SLG  GIVING AW-OPS (IDX-AW).
005070 510-END-LOAD-AWAY-ENTRY.
005080     EXIT.
005090
005100* INSERTION SORT ON SINGLE-GAME OPS DESCENDING - SAME SHAPE AS
005110* LEADRPT'S 400/410 PAIR, ONE COPY PER SIDE (LS-0100).
005120 600-BEGIN-SORT-HOME-OUTER.
005130     SET IDX-HM TO WS-SORT-OUTER
005140     MOVE WS-HM-ENTRY (IDX-HM)  TO WS-GS-HOLD-AREA
005150
005160     MOVE WS-SORT-OUTER         TO WS-SORT-INNER
005170     SUBTRACT CTE-01            FROM WS-SORT-INNER
005180
005190     PERFORM 610-BEGIN-SHIFT-HOME-DOWN
005200        THRU 610-END-SHIFT-HOME-DOWN
005210       UNTIL WS-SORT-INNER < CTE-01
005220
005230     ADD CTE-01                 TO WS-SORT-INNER
005240     SET IDX-HM                 TO WS-SORT-INNER
005250     MOVE WS-GS-HOLD-AREA       TO WS-HM-ENTRY (IDX-HM).
005260 600-END-SORT-HOME-OUTER.
005270     EXIT.
005280
005290 610-BEGIN-SHIFT-HOME-DOWN.
005300     SET IDX-HM TO WS-SORT-INNER
005310     IF HM-OPS (IDX-HM) < WS-GSH-OPS
005320        MOVE WS-HM-ENTRY (IDX-HM)
005330          TO WS-HM-ENTRY (WS-SORT-INNER + CTE-01)
005340        SUBTRACT CTE-01         FROM WS-SORT-INNER
005350     ELSE
005360        MOVE ZERO               TO WS-SORT-INNER
005370     END-IF.
005380 610-END-SHIFT-HOME-DOWN.
005390     EXIT.
005400
005410 650-BEGIN-SORT-AWAY-OUTER.
005420     SET IDX-AW TO WS-SORT-OUTER
005430     MOVE WS-AW-ENTRY (IDX-AW)  TO WS-GS-HOLD-AREA
005440
005450     MOVE WS-SORT-OUTER         TO WS-SORT-INNER
005460     SUBTRACT CTE-01            FROM WS-SORT-INNER
005470
005480     PERFORM 660-BEGIN-SHIFT-AWAY-DOWN
005490        THRU 660-END-SHIFT-AWAY-DOWN
005500       UNTIL WS-SORT-INNER < CTE-01
005510
005520     ADD CTE-01                 TO WS-SORT-INNER
005530     SET IDX-AW                 TO WS-SORT-INNER
005540     MOVE WS-GS-HOLD-AREA       TO WS-AW-ENTRY (IDX-AW).
005550 650-END-SORT-AWAY-OUTER.
005560     EXIT.
005570
005580 660-BEGIN-SHIFT-AWAY-DOWN.
005590     SET IDX-AW TO WS-SORT-INNER
005600     IF AW-OPS (IDX-AW) < WS-GSH-OPS
005610        MOVE WS-AW-ENTRY (IDX-AW)
005620          TO WS-AW-ENTRY (WS-SORT-INNER + CTE-01)
005630        SUBTRACT CTE-01         FROM WS-SORT-INNER
005640     ELSE
005650        MOVE ZERO               TO WS-SORT-INNER
005660     END-IF.
005670 660-END-SHIFT-AWAY-DOWN.
005680     EXIT.
005690
005700 700-BEGIN-PRINT-SUMMARY.
005710     MOVE WG-GAME-ID            TO HL-GAME-ID
005720     MOVE WG-AWAY-TEAM          TO HL-AWAY-TEAM
005730     MOVE WG-HOME-TEAM          TO HL-HOME-TEAM
005740     MOVE WG-GAME-DATE          TO HL-GAME-DATE
005750     WRITE GS-PRINT-LINE FROM WS-HEADING-LINE-1
005760
005770     MOVE WG-AWAY-SCORE         TO HL-AWAY-SCORE
005780     MOVE WG-HOME-SCORE         TO HL-HOME-SCORE
005790     IF WG-HOME-SCORE = WG-AWAY-SCORE
005800        MOVE "TIE"              TO HL-WINNER
005810     ELSE
005820        MOVE WG-WINNER          TO HL-WINNER
005830     END-IF
005840     WRITE GS-PRINT-LINE FROM WS-HEADING-LINE-2
005850
005860     MOVE WG-AWAY-TEAM          TO SL-TEAM-NAME
005870     MOVE WS-AWAY-RUNS          TO SL-RUNS
005880     MOVE WS-AWAY-HITS          TO SL-HITS
005890     WRITE GS-PRINT-LINE FROM WS-SIDE-LINE
005900     WRITE GS-PRINT-LINE FROM WS-COLUMN-LINE
005910
005920     IF WS-AWAY-COUNT < CTE-05
005930        MOVE WS-AWAY-COUNT      TO WS-PRINT-LIMIT
005940     ELSE
005950        MOVE CTE-05             TO WS-PRINT-LIMIT
005960     END-IF
005970     PERFORM 710-BEGIN-PRINT-AWAY-HITTER
005980        THRU 710-END-PRINT-AWAY-HITTER
005990     VARYING IDX-AW FROM CTE-01 BY CTE-01
006000       UNTIL IDX-AW IS GREATER THAN WS-PRINT-LIMIT
006010
006020     MOVE WG-HOME-TEAM          TO SL-TEAM-NAME
006030     MOVE WS-HOME-RUNS          TO SL-RUNS
006040     MOVE WS-HOME-HITS          TO SL-HITS
006050     WRITE GS-PRINT-LINE FROM WS-SIDE-LINE
006060     WRITE GS-PRINT-LINE FROM WS-COLUMN-LINE
006070
006080     IF WS-HOME-COUNT < CTE-05
006090        MOVE WS-HOME-COUNT      TO WS-PRINT-LIMIT
006100     ELSE
006110        MOVE CTE-05             TO WS-PRINT-LIMIT
006120     END-IF
006130     PERFORM 720-BEGIN-PRINT-HOME-HITTER
006140        THRU 720-END-PRINT-HOME-HITTER
006150     VARYING IDX-HM FROM CTE-01 BY CTE-01
006160       UNTIL IDX-HM IS GREATER THAN WS-PRINT-LIMIT.
006170 700-END-PRINT-SUMMARY.
006180     EXIT.
006190
006200 710-BEGIN-PRINT-AWAY-HITTER.
006210     MOVE AW-PLAYER-NAME (IDX-AW) TO DL-PLAYER-NAME
006220     MOVE AW-AB          (IDX-AW) TO DL-AB
006230     MOVE AW-H           (IDX-AW) TO DL-H
006240     MOVE AW-HR          (IDX-AW) TO DL-HR
006250     MOVE AW-RBI         (IDX-AW) TO DL-RBI
006260     MOVE AW-R           (IDX-AW) TO DL-R
006270     MOVE AW-DBL         (IDX-AW) TO DL-DBL
006280     MOVE AW-TRP         (IDX-AW) TO DL-TRP
006290     MOVE AW-BB          (IDX-AW) TO DL-BB
006300     MOVE AW-K           (IDX-AW) TO DL-K
006310     MOVE AW-AVG         (IDX-AW) TO DL-AVG
006320     MOVE AW-OPS         (IDX-AW) TO DL-OPS
006330     WRITE GS-PRINT-LINE FROM WS-DETAIL-LINE.
006340 710-END-PRINT-AWAY-HITTER.
006350     EXIT.
006360
006370 720-BEGIN-PRINT-HOME-HITTER.
006380     MOVE HM-PLAYER-NAME (IDX-HM) TO DL-PLAYER-NAME
006390     MOVE HM-AB          (IDX-HM) TO DL-AB
006400     MOVE HM-H           (IDX-HM) TO DL-H
006410     MOVE HM-HR          (IDX-HM) TO DL-HR
006420     MOVE HM-RBI         (IDX-HM) TO DL-RBI
006430     MOVE HM-R           (IDX-HM) TO DL-R
006440     MOVE HM-DBL         (IDX-HM) TO DL-DBL
006450     MOVE HM-TRP         (IDX-HM) TO DL-TRP
006460     MOVE HM-BB          (IDX-HM) TO DL-BB
006470     MOVE HM-K           (IDX-HM) TO DL-K
006480     MOVE HM-AVG         (IDX-HM) TO DL-AVG
006490     MOVE HM-OPS         (IDX-HM) TO DL-OPS
006500     WRITE GS-PRINT-LINE FROM WS-DETAIL-LINE.
006510 720-END-PRINT-HOME-HITTER.
006520     EXIT.
006530
006540 900-BEGIN-CLOSE-PROGRAM.
006550     CLOSE GAME-FILE
006560           PLATE-APP-FILE
006570           GAME-SUM-RPT-FILE
006580
006590     DISPLAY "GAMESUM: GAMES SCANNED = " WS-GAMES-SCANNED
006600     DISPLAY "GAMESUM: PA READ       = " WS-PA-READ.
006610 900-END-CLOSE-PROGRAM.
006620     EXIT.
006630
006640 END PROGRAM GAMESUM.
