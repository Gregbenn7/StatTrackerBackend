000100******************************************************************
000110*                                                                *
000120*   PROGRAM     :  LEADRPT                                      *
000130*   DESCRIPTION :  READS THE HITTER-TOTALS FILE, BUILDS ONE      *
000140*                  LEADERBOARD ENTRY PER PLAYER, SORTS BY OPS    *
000150*                  DESCENDING, AND PRINTS THE LEAGUE LEADERS     *
000160*                  REPORT.                                      *
000170*                                                                *
000180******************************************************************
000190* CHANGE LOG                                                    *
000200* DATE     BY   TKT#     DESCRIPTION                            *
000210* -------- ---- -------- -------------------------------------- *
000220* 05/02/89 RJT  LS-0070  ORIGINAL PROGRAM                        *
000230* 07/19/94 CAL  LS-0192  SWITCHED THE RANKING SORT FROM BUBBLE   *
000240*                        TO INSERTION - FEWER COMPARES ON A      *
000250*                        MOSTLY-SORTED RERUN                     *
000260* 02/08/99 DMK  LS-0241  Y2K - NO DATE FIELDS ON THIS REPORT;    *
000270*                        REVIEWED AND PASSED WITH NO CHANGES     *
000280* 06/21/02 BPS  LS-0303  TABLE CAPACITY COUNTERS RAISED TO COMP  *
000290*                        TO MATCH SHOP STANDARD                  *
000300******************************************************************
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID. LEADRPT.
000330 AUTHOR. R J TREVINO.
000340 INSTALLATION. MABL DATA PROCESSING.
000350 DATE-WRITTEN. 05/02/1989.
000360 DATE-COMPILED.
000370 SECURITY. UNCLASSIFIED.
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS STAT-DIGITS IS "0" THRU "9"
000440     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
000450            OFF STATUS IS WS-DIAG-SWITCH-OFF.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT HITTER-TOT-FILE  ASSIGN TO HITTOTS
000500            ORGANIZATION IS LINE SEQUENTIAL
000510            FILE STATUS  IS FS-HITTOTS.
000520
000530     SELECT LEADER-RPT-FILE  ASSIGN TO LBRPT
000540            ORGANIZATION IS LINE SEQUENTIAL
000550            FILE STATUS  IS FS-LBRPT.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  HITTER-TOT-FILE
000600     LABEL RECORD IS STANDARD.
000610 01  HT-LINE                     PIC X(150).
000620
000630 FD  LEADER-RPT-FILE
000640     LABEL RECORD IS STANDARD.
000650 01  LB-PRINT-LINE                PIC X(132).
000660
000670 WORKING-STORAGE SECTION.
000680 77  FS-HITTOTS                  PIC 9(02) VALUE ZEROES.
000690 77  FS-LBRPT                    PIC 9(02) VALUE ZEROES.
000700
000710 78  CTE-01                                VALUE 01.
000720
000730* HT-LINE READ ABOVE IS MAPPED ONTO THE NAMED HITTER-TOTAL
000740* FIELDS THROUGH THIS REDEFINITION SO LEADRPT NEEDS NO SEPARATE
000750* READ-INTO STATEMENT FOR EACH FIELD.
000760 COPY HTREC REPLACING HT-RECORD BY WS-HT-WORK.
000770 01  WS-HT-WORK-R REDEFINES WS-HT-WORK.
000780     05  WS-HT-WORK-X             PIC X(150).
000790
000800 01  WS-SWITCHES.
000810     05  WS-HITTOTS-EOF-SW        PIC X(01) VALUE 'N'.
000820         88  SW-HITTOTS-EOF-Y               VALUE 'Y'.
000830     05  FILLER                   PIC X(01).
000840
000850 01  WS-COUNTERS.
000860     05  WS-ROWS-READ             PIC 9(06) COMP.
000870     05  WS-LB-COUNT              PIC 9(03) COMP VALUE ZERO.
000880     05  WS-LB-MAX-LIM            PIC 9(03) COMP VALUE 500.
000890     05  WS-SORT-OUTER            PIC 9(03) COMP.
000900     05  WS-SORT-INNER            PIC 9(03) COMP.
000910 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
000920     05  WS-COUNTERS-X            PIC X(15).
000930
000940 01  WS-LB-TABLE.
000950     05  WS-LB-ENTRY OCCURS 1 TO 500 TIMES
000960                     DEPENDING ON WS-LB-COUNT
000970                     INDEXED BY IDX-LB.
000980         10  LB-PLAYER-NAME       PIC X(25).
000990         10  LB-TEAM-NAME         PIC X(20).
001000         10  LB-GAMES             PIC 9(03).
001010         10  LB-AB                PIC 9(04).
001020         10  LB-H                 PIC 9(04).
001030         10  LB-HR                PIC 9(04).
001040         10  LB-RBI               PIC 9(04).
001050         10  LB-RATE-STATS.
001060             15  LB-AVG           PIC 9V999.
001070             15  LB-OBP           PIC 9V999.
001080             15  LB-SLG           PIC 9V999.
001090             15  LB-OPS           PIC 9V999.
001100         10  FILLER               PIC X(20).
001110
001120* SWAP/INSERT HOLD AREA FOR THE SORT BELOW - FIELD NAMES ARE
001130* KEPT DISTINCT FROM THE TABLE'S OWN (RATHER THAN COPIED) SO
001140* THE COMPARE IN 410 NEEDS NO OF-QUALIFICATION.
001150 COPY LBREC REPLACING
001160      LB-ENTRY      BY WS-LB-HOLD-AREA
001170      LB-PLAYER-NAME BY WS-LBH-PLAYER-NAME
001180      LB-TEAM-NAME   BY WS-LBH-TEAM-NAME
001190      LB-GAMES       BY WS-LBH-GAMES
001200      LB-AB          BY WS-LBH-AB
001210      LB-H           BY WS-LBH-H
001220      LB-HR          BY WS-LBH-HR
001230      LB-RBI         BY WS-LBH-RBI
001240      LB-RATE-STATS  BY WS-LBH-RATE-STATS
001250      LB-AVG         BY WS-LBH-AVG
001260      LB-OBP         BY WS-LBH-OBP
001270      LB-SLG         BY WS-LBH-SLG
001280      LB-OPS         BY WS-LBH-OPS.
001290 01  WS-LB-HOLD-AREA-R REDEFINES WS-LB-HOLD-AREA.
001300     05  WS-LB-HOLD-X             PIC X(100).
001310
001320 77  WS-RANK-NUMBER               PIC 9(03) COMP.
001330
001340 01  WS-HEADING-LINE-1.
001350     05  FILLER PIC X(40) VALUE
001360         "MABL LEAGUE LEADERS - SEASON TO DATE".
001370     05  FILLER PIC X(92) VALUE SPACES.
001380
001390 01  WS-HEADING-LINE-2.
001400     05  FILLER PIC X(04) VALUE "RANK".
001410     05  FILLER PIC X(02) VALUE SPACES.
001420     05  FILLER PIC X(25) VALUE "PLAYER".
001430     05  FILLER PIC X(20) VALUE "TEAM".
001440     05  FILLER PIC X(04) VALUE "  G ".
001450     05  FILLER PIC X(05) VALUE "  AB ".
001460     05  FILLER PIC X(04) VALUE "  H ".
001470     05  FILLER PIC X(04) VALUE " HR ".
001480     05  FILLER PIC X(05) VALUE " RBI ".
001490     05  FILLER PIC X(06) VALUE "  AVG ".
001500     05  FILLER PIC X(06) VALUE "  OBP ".
001510     05  FILLER PIC X(06) VALUE "  SLG ".
001520     05  FILLER PIC X(06) VALUE "  OPS ".
001530     05  FILLER PIC X(35) VALUE SPACES.
001540
001550 01  WS-DETAIL-LINE.
001560     05  DL-RANK                  PIC ZZ9.
001570     05  FILLER                   PIC X(02) VALUE SPACES.
001580     05  DL-PLAYER-NAME           PIC X(25).
001590     05  DL-TEAM-NAME             PIC X(20).
001600     05  DL-GAMES                 PIC ZZ9.
001610     05  FILLER                   PIC X(01) VALUE SPACES.
001620     05  DL-AB                    PIC ZZZ9.
001630     05  FILLER                   PIC X(01) VALUE SPACES.
001640     05  DL-H                     PIC ZZZ9.
001650     05  FILLER                   PIC X(01) VALUE SPACES.
001660     05  DL-HR                    PIC ZZZ9.
001670     05  FILLER                   PIC X(02) VALUE SPACES.
001680     05  DL-RBI                   PIC ZZZ9.
001690     05  FILLER                   PIC X(01) VALUE SPACES.
001700     05  DL-AVG                   PIC Z.999.
001710     05  FILLER                   PIC X(02) VALUE SPACES.
001720     05  DL-OBP                   PIC Z.999.
001730     05  FILLER                   PIC X(02) VALUE SPACES.
001740     05  DL-SLG                   PIC Z.999.
001750     05  FILLER                   PIC X(02) VALUE SPACES.
001760     05  DL-OPS                   PIC Z.999.
001770     05  FILLER                   PIC X(31) VALUE SPACES.
001780
001790 01  WS-TOTAL-LINE.
001800     05  FILLER PIC X(20) VALUE "PLAYERS LISTED . . .".
001810     05  TL-COUNT                 PIC ZZ9.
001820     05  FILLER PIC X(109) VALUE SPACES.
001830
001840 PROCEDURE DIVISION.
001850 DECLARATIVES.
001860 HITTOTS-INPUT-ERROR SECTION.
001870     USE AFTER ERROR PROCEDURE ON HITTER-TOT-FILE.
001880 HITTOTS-INPUT-ERROR-PARA.
001890     DISPLAY "LEADRPT: I-O ERROR ON HITTOTS - STATUS "
001900             FS-HITTOTS.
001910 END DECLARATIVES.
001920
001930 000-MAIN-PARAGRAPH.
001940     PERFORM 100-BEGIN-START-PROGRAM
001950        THRU 100-END-START-PROGRAM
001960
001970     PERFORM 200-BEGIN-LOAD-TABLE
001980        THRU 200-END-LOAD-TABLE
001990       UNTIL SW-HITTOTS-EOF-Y
002000
002010     IF WS-LB-COUNT > CTE-01
002020        PERFORM 400-BEGIN-SORT-OUTER-PASS
002030           THRU 400-END-SORT-OUTER-PASS
002040        VARYING WS-SORT-OUTER FROM 2 BY CTE-01
002050          UNTIL WS-SORT-OUTER IS GREATER THAN WS-LB-COUNT
002060     END-IF
002070
002080     PERFORM 500-BEGIN-PRINT-REPORT
002090        THRU 500-END-PRINT-REPORT
002100
002110     PERFORM 900-BEGIN-CLOSE-PROGRAM
002120        THRU 900-END-CLOSE-PROGRAM
002130
002140     STOP RUN.
002150
002160 100-BEGIN-START-PROGRAM.
002170     OPEN INPUT  HITTER-TOT-FILE
002180     OPEN OUTPUT LEADER-RPT-FILE
002190
002200     MOVE ZEROES                TO WS-ROWS-READ
002210                                   WS-LB-COUNT
002220
002230     PERFORM 210-BEGIN-READ-NEXT-HT
002240        THRU 210-END-READ-NEXT-HT.
002250 100-END-START-PROGRAM.
002260     EXIT.
002270
002280 200-BEGIN-LOAD-TABLE.
002290     ADD CTE-01                 TO WS-ROWS-READ
002300
002310     IF WS-LB-COUNT >= WS-LB-MAX-LIM
002320        DISPLAY "LEADRPT: LEADERBOARD TABLE FULL - ROW SKIPPED"
002330     ELSE
002340        ADD CTE-01              TO WS-LB-COUNT
002350        SET IDX-LB              TO WS-LB-COUNT
002360        MOVE HT-PLAYER-NAME     TO LB-PLAYER-NAME (IDX-LB)
002370        MOVE HT-TEAM-NAME       TO LB-TEAM-NAME   (IDX-LB)
002380        MOVE HT-GAMES           TO LB-GAMES       (IDX-LB)
002390        MOVE HT-AB              TO LB-AB          (IDX-LB)
002400        MOVE HT-H               TO LB-H           (IDX-LB)
002410        MOVE HT-HR              TO LB-HR          (IDX-LB)
002420        MOVE HT-RBI             TO LB-RBI         (IDX-LB)
002430        MOVE HT-AVG             TO LB-AVG         (IDX-LB)
002440        MOVE HT-OBP             TO LB-OBP         (IDX-LB)
002450        MOVE HT-SLG             TO LB-SLG         (IDX-LB)
002460        MOVE HT-OPS             TO LB-OPS         (IDX-LB)
002470     END-IF
002480
002490     PERFORM 210-BEGIN-READ-NEXT-HT
002500        THRU 210-END-READ-NEXT-HT.
002510 200-END-LOAD-TABLE.
002520     EXIT.
002530
002540 210-BEGIN-READ-NEXT-HT.
002550     READ HITTER-TOT-FILE INTO WS-HT-WORK-X
002560        AT END
002570           SET SW-HITTOTS-EOF-Y TO TRUE
002580     END-READ.
002590 210-END-READ-NEXT-HT.
002600     EXIT.
002610
002620* INSERTION SORT ON OPS DESCENDING (LS-0192).  WS-SORT-OUTER IS
002630* THE NEXT ENTRY TO FILE INTO THE ALREADY-SORTED FRONT OF THE
002640* TABLE; WS-SORT-INNER WALKS BACKWARD LOOKING FOR ITS SLOT.
002650 400-BEGIN-SORT-OUTER-PASS.
002660     SET IDX-LB TO WS-SORT-OUTER
002670     MOVE WS-LB-ENTRY (IDX-LB)  TO WS-LB-HOLD-AREA
002680
002690     MOVE WS-SORT-OUTER         TO WS-SORT-INNER
002700     SUBTRACT CTE-01            FROM WS-SORT-INNER
002710
002720     PERFORM 410-BEGIN-SHIFT-ENTRY-DOWN
002730        THRU 410-END-SHIFT-ENTRY-DOWN
002740       UNTIL WS-SORT-INNER < CTE-01
002750
002760     ADD CTE-01                 TO WS-SORT-INNER
002770     SET IDX-LB                 TO WS-SORT-INNER
002780     MOVE WS-LB-HOLD-AREA       TO WS-LB-ENTRY (IDX-LB).
002790 400-END-SORT-OUTER-PASS.
002800     EXIT.
002810
002820 410-BEGIN-SHIFT-ENTRY-DOWN.
002830     SET IDX-LB TO WS-SORT-INNER
002840     IF LB-OPS (IDX-LB) < WS-LBH-OPS
002850        MOVE WS-LB-ENTRY (IDX-LB)
002860          TO WS-LB-ENTRY (WS-SORT-INNER + CTE-01)
002870        SUBTRACT CTE-01         FROM WS-SORT-INNER
002880     ELSE
002890        MOVE ZERO               TO WS-SORT-INNER
002900     END-IF.
002910 410-END-SHIFT-ENTRY-DOWN.
002920     EXIT.
002930
002940 500-BEGIN-PRINT-REPORT.
002950     WRITE LB-PRINT-LINE FROM WS-HEADING-LINE-1
002960     WRITE LB-PRINT-LINE FROM WS-HEADING-LINE-2
002970
002980     MOVE ZERO                  TO WS-RANK-NUMBER
002990
003000     PERFORM 510-BEGIN-PRINT-ONE-ENTRY
003010        THRU 510-END-PRINT-ONE-ENTRY
003020     VARYING IDX-LB FROM CTE-01 BY CTE-01
003030       UNTIL IDX-LB IS GREATER THAN WS-LB-COUNT
003040
003050     MOVE WS-LB-COUNT           TO TL-COUNT
003060     WRITE LB-PRINT-LINE FROM WS-TOTAL-LINE.
003070 500-END-PRINT-REPORT.
003080     EXIT.
003090
003100 510-BEGIN-PRINT-ONE-ENTRY.
003110     ADD CTE-01                 TO WS-RANK-NUMBER
003120     MOVE WS-RANK-NUMBER        TO DL-RANK
003130     MOVE LB-PLAYER-NAME (IDX-LB) TO DL-PLAYER-NAME
003140     MOVE LB-TEAM-NAME   (IDX-LB) TO DL-TEAM-NAME
003150     MOVE LB-GAMES       (IDX-LB) TO DL-GAMES
003160     MOVE LB-AB          (IDX-LB) TO DL-AB
003170     MOVE LB-H           (IDX-LB) TO DL-H
003180     MOVE LB-HR          (IDX-LB) TO DL-HR
003190     MOVE LB-RBI         (IDX-LB) TO DL-RBI
003200     MOVE LB-AVG         (IDX-LB) TO DL-AVG
003210     MOVE LB-OBP         (IDX-LB) TO DL-OBP
003220     MOVE LB-SLG         (IDX-LB) TO DL-SLG
003230     MOVE LB-OPS         (IDX-LB) TO DL-OPS
003240     WRITE LB-PRINT-LINE FROM WS-DETAIL-LINE.
003250 510-END-PRINT-ONE-ENTRY.
003260     EXIT.
003270
003280 900-BEGIN-CLOSE-PROGRAM.
003290     CLOSE HITTER-TOT-FILE
003300           LEADER-RPT-FILE
003310
003320     DISPLAY "LEADRPT: ROWS READ     = " WS-ROWS-READ
003330     DISPLAY "LEADRPT: PLAYERS RANKED = " WS-LB-COUNT.
003340 900-END-CLOSE-PROGRAM.
003350     EXIT.
003360
003370 END PROGRAM LEADRPT.
