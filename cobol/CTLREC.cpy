000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    :  CTLREC                                       *
000130*   DESCRIPTION :  GAMECTL CONTROL RECORD - HOLDS THE NEXT       *
000140*                  GAME-ID TO BE ASSIGNED AT INGEST.  ONE        *
000150*                  RECORD, KEYED BY A CONSTANT, IN AN INDEXED    *
000160*                  FILE SO GAMEINJ CAN REWRITE IT IN PLACE.      *
000170*   ORGANIZATION:  INDEXED, FIXED LENGTH, 20 BYTES.              *
000180*                                                                *
000190******************************************************************
000200* CHANGE LOG                                                    *
000210* DATE     BY   TKT#     DESCRIPTION                            *
000220* -------- ---- -------- -------------------------------------- *
000230* 06/14/86 RJT  LS-0003  ORIGINAL LAYOUT                        *
000240******************************************************************
000250 01  CTL-RECORD.
000260     05  CTL-KEY                 PIC X(01).
000270     05  CTL-NEXT-GAME-ID        PIC 9(04).
000280     05  FILLER                  PIC X(15).
