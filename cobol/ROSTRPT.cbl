000100******************************************************************
000110*                                                                *
000120*   PROGRAM     :  ROSTRPT                                      *
000130*   DESCRIPTION :  READS THE PARMCARD FOR ONE TEAM NAME, SCANS   *
000140*                  THE HITTER-TOTALS FILE FOR THAT TEAM'S        *
000150*                  PLAYERS, SORTS THEM BY OPS DESCENDING, AND    *
000160*                  PRINTS THE TEAM ROSTER REPORT.                *
000170*                                                                *
000180******************************************************************
000190* CHANGE LOG                                                    *
000200* DATE     BY   TKT#     DESCRIPTION                            *
000210* -------- ---- -------- -------------------------------------- *
000220* 08/11/89 RJT  LS-0075  ORIGINAL PROGRAM - COACHES WANTED A     *
000230*                        PER-TEAM CUT OF THE LEAGUE LEADERS CARD *
000240* 07/19/94 CAL  LS-0192  SWITCHED THE RANKING SORT FROM BUBBLE   *
000250*                        TO INSERTION TO MATCH LEADRPT           *
000260* 02/08/99 DMK  LS-0241  Y2K - NO DATE FIELDS ON THIS REPORT;    *
000270*                        REVIEWED AND PASSED WITH NO CHANGES     *
000280* 06/21/02 BPS  LS-0305  TABLE CAPACITY COUNTERS RAISED TO COMP  *
000290*                        TO MATCH SHOP STANDARD                  *
000300******************************************************************
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID. ROSTRPT.
000330 AUTHOR. R J TREVINO.
000340 INSTALLATION. MABL DATA PROCESSING.
000350 DATE-WRITTEN. 08/11/1989.
000360 DATE-COMPILED.
000370 SECURITY. UNCLASSIFIED.
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS STAT-DIGITS IS "0" THRU "9"
000440     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
000450            OFF STATUS IS WS-DIAG-SWITCH-OFF.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT PARM-CARD-FILE   ASSIGN TO PARMCARD
000500            ORGANIZATION IS LINE SEQUENTIAL
000510            FILE STATUS  IS FS-PARMCARD.
000520
000530     SELECT HITTER-TOT-FILE  ASSIGN TO HITTOTS
000540            ORGANIZATION IS LINE SEQUENTIAL
000550            FILE STATUS  IS FS-HITTOTS.
000560
000570     SELECT ROSTER-RPT-FILE  ASSIGN TO RORPT
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS  IS FS-RORPT.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  PARM-CARD-FILE
000640     LABEL RECORD IS STANDARD.
000650 01  PC-CARD-LINE                PIC X(20).
000660
000670 FD  HITTER-TOT-FILE
000680     LABEL RECORD IS STANDARD.
000690 01  HT-LINE                     PIC X(150).
000700
000710 FD  ROSTER-RPT-FILE
000720     LABEL RECORD IS STANDARD.
000730 01  RO-PRINT-LINE                PIC X(132).
000740
000750 WORKING-STORAGE SECTION.
000760 77  FS-PARMCARD                 PIC 9(02) VALUE ZEROES.
000770 77  FS-HITTOTS                  PIC 9(02) VALUE ZEROES.
000780 77  FS-RORPT                    PIC 9(02) VALUE ZEROES.
000790 77  WS-PARM-TEAM-NAME           PIC X(20) VALUE SPACES.
000800 77  WS-RANK-NUMBER              PIC 9(03) COMP.
000810
000820 78  CTE-01                                VALUE 01.
000830
000840* HT-LINE READ BELOW IS MAPPED ONTO THE NAMED HITTER-TOTAL
000850* FIELDS THROUGH THIS REDEFINITION, AS LEADRPT DOES (LS-0070).
000860 COPY HTREC REPLACING HT-RECORD BY WS-HT-WORK.
000870 01  WS-HT-WORK-R REDEFINES WS-HT-WORK.
000880     05  WS-HT-WORK-X             PIC X(150).
000890
000900 01  WS-SWITCHES.
000910     05  WS-HITTOTS-EOF-SW        PIC X(01) VALUE 'N'.
000920         88  SW-HITTOTS-EOF-Y               VALUE 'Y'.
000930     05  FILLER                   PIC X(01).
000940
000950 01  WS-COUNTERS.
000960     05  WS-ROWS-READ             PIC 9(06) COMP.
000970     05  WS-LB-COUNT              PIC 9(03) COMP VALUE ZERO.
000980     05  WS-LB-MAX-LIM            PIC 9(03) COMP VALUE 500.
000990     05  WS-SORT-OUTER            PIC 9(03) COMP.
001000     05  WS-SORT-INNER            PIC 9(03) COMP.
001010 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001020     05  WS-COUNTERS-X            PIC X(15).
001030
001040 01  WS-LB-TABLE.
001050     05  WS-LB-ENTRY OCCURS 1 TO 500 TIMES
001060                     DEPENDING ON WS-LB-COUNT
001070                     INDEXED BY IDX-LB.
001080         10  LB-PLAYER-NAME       PIC X(25).
001090         10  LB-TEAM-NAME         PIC X(20).
001100         10  LB-GAMES             PIC 9(03).
001110         10  LB-AB                PIC 9(04).
001120         10  LB-H                 PIC 9(04).
001130         10  LB-HR                PIC 9(04).
001140         10  LB-RBI               PIC 9(04).
001150         10  LB-RATE-STATS.
001160             15  LB-AVG           PIC 9V999.
001170             15  LB-OBP           PIC 9V999.
001180             15  LB-SLG           PIC 9V999.
001190             15  LB-OPS           PIC 9V999.
001200         10  FILLER               PIC X(20).
001210
001220* SWAP/INSERT HOLD AREA FOR THE SORT BELOW - NAMED SEPARATELY
001230* FROM THE TABLE'S OWN FIELDS, AS IN LEADRPT (LS-0070).
001240 COPY LBREC REPLACING
001250      LB-ENTRY      BY WS-LB-HOLD-AREA
001260      LB-PLAYER-NAME BY WS-LBH-PLAYER-NAME
001270      LB-TEAM-NAME   BY WS-LBH-TEAM-NAME
001280      LB-GAMES       BY WS-LBH-GAMES
001290      LB-AB          BY WS-LBH-AB
001300      LB-H           BY WS-LBH-H
001310      LB-HR          BY WS-LBH-HR
001320      LB-RBI         BY WS-LBH-RBI
001330      LB-RATE-STATS  BY WS-LBH-RATE-STATS
001340      LB-AVG         BY WS-LBH-AVG
001350      LB-OBP         BY WS-LBH-OBP
001360      LB-SLG         BY WS-LBH-SLG
001370      LB-OPS         BY WS-LBH-OPS.
001380 01  WS-LB-HOLD-AREA-R REDEFINES WS-LB-HOLD-AREA.
001390     05  WS-LB-HOLD-X             PIC X(100).
001400
001410 01  WS-HEADING-LINE-1.
001420     05  FILLER PIC X(13) VALUE "TEAM ROSTER -".
001430     05  FILLER PIC X(01) VALUE SPACES.
001440     05  HL-TEAM-NAME  PIC X(20).
001450     05  FILLER PIC X(98) VALUE SPACES.
001460
001470 01  WS-HEADING-LINE-2.
001480     05  FILLER PIC X(04) VALUE "RANK".
001490     05  FILLER PIC X(02) VALUE SPACES.
001500     05  FILLER PIC X(25) VALUE "PLAYER".
001510     05  FILLER PIC X(04) VALUE "  G ".
001520     05  FILLER PIC X(05) VALUE "  AB ".
001530     05  FILLER PIC X(04) VALUE "  H ".
001540     05  FILLER PIC X(04) VALUE " HR ".
001550     05  FILLER PIC X(05) VALUE " RBI ".
001560     05  FILLER PIC X(06) VALUE "  AVG ".
001570     05  FILLER PIC X(06) VALUE "  OBP ".
001580     05  FILLER PIC X(06) VALUE "  SLG ".
001590     05  FILLER PIC X(06) VALUE "  OPS ".
001600     05  FILLER PIC X(55) VALUE SPACES.
001610
001620 01  WS-DETAIL-LINE.
001630     05  DL-RANK                  PIC ZZ9.
001640     05  FILLER                   PIC X(02) VALUE SPACES.
001650     05  DL-PLAYER-NAME           PIC X(25).
001660     05  DL-GAMES                 PIC ZZ9.
001670     05  FILLER                   PIC X(01) VALUE SPACES.
001680     05  DL-AB                    PIC ZZZ9.
001690     05  FILLER                   PIC X(01) VALUE SPACES.
001700     05  DL-H                     PIC ZZZ9.
001710     05  FILLER                   PIC X(01) VALUE SPACES.
001720     05  DL-HR                    PIC ZZZ9.
001730     05  FILLER                   PIC X(02) VALUE SPACES.
001740     05  DL-RBI                   PIC ZZZ9.
001750     05  FILLER                   PIC X(01) VALUE SPACES.
001760     05  DL-AVG                   PIC Z.999.
001770     05  FILLER                   PIC X(02) VALUE SPACES.
001780     05  DL-OBP                   PIC Z.999.
001790     05  FILLER                   PIC X(02) VALUE SPACES.
001800     05  DL-SLG                   PIC Z.999.
001810     05  FILLER                   PIC X(02) VALUE SPACES.
001820     05  DL-OPS                   PIC Z.999.
001830     05  FILLER                   PIC X(51) VALUE SPACES.
001840
001850 01  WS-TOTAL-LINE.
001860     05  FILLER PIC X(20) VALUE "PLAYERS LISTED . . .".
001870     05  TL-COUNT                 PIC ZZ9.
001880     05  FILLER PIC X(109) VALUE SPACES.
001890
001900 PROCEDURE DIVISION.
001910 DECLARATIVES.
001920 HITTOTS-INPUT-ERROR SECTION.
001930     USE AFTER ERROR PROCEDURE ON HITTER-TOT-FILE.
001940 HITTOTS-INPUT-ERROR-PARA.
001950     DISPLAY "ROSTRPT: I-O ERROR ON HITTOTS - STATUS "
001960             FS-HITTOTS.
001970 END DECLARATIVES.
001980
001990 000-MAIN-PARAGRAPH.
002000     PERFORM 100-BEGIN-START-PROGRAM
002010        THRU 100-END-START-PROGRAM
002020
002030     PERFORM 200-BEGIN-LOAD-TABLE
002040        THRU 200-END-LOAD-TABLE
002050       UNTIL SW-HITTOTS-EOF-Y
002060
002070     IF WS-LB-COUNT > CTE-01
002080        PERFORM 400-BEGIN-SORT-OUTER-PASS
002090           THRU 400-END-SORT-OUTER-PASS
002100        VARYING WS-SORT-OUTER FROM 2 BY CTE-01
002110          UNTIL WS-SORT-OUTER IS GREATER THAN WS-LB-COUNT
002120     END-IF
002130
002140     PERFORM 500-BEGIN-PRINT-REPORT
002150        THRU 500-END-PRINT-REPORT
002160
002170     PERFORM 900-BEGIN-CLOSE-PROGRAM
002180        THRU 900-END-CLOSE-PROGRAM
002190
002200     STOP RUN.
002210
002220 100-BEGIN-START-PROGRAM.
002230     OPEN INPUT  PARM-CARD-FILE
002240     OPEN INPUT  HITTER-TOT-FILE
002250     OPEN OUTPUT ROSTER-RPT-FILE
002260
002270     MOVE ZEROES                TO WS-ROWS-READ
002280                                   WS-LB-COUNT
002290
002300     READ PARM-CARD-FILE
002310        AT END
002320           DISPLAY "ROSTRPT: PARMCARD EMPTY - NO TEAM REQUESTED"
002330     END-READ
002340     MOVE PC-CARD-LINE          TO WS-PARM-TEAM-NAME
002350     CLOSE PARM-CARD-FILE
002360
002370     PERFORM 210-BEGIN-READ-NEXT-HT
002380        THRU 210-END-READ-NEXT-HT.
002390 100-END-START-PROGRAM.
002400     EXIT.
002410
002420 200-BEGIN-LOAD-TABLE.
002430     ADD CTE-01                 TO WS-ROWS-READ
002440
002450     IF HT-TEAM-NAME = WS-PARM-TEAM-NAME
002460        IF WS-LB-COUNT >= WS-LB-MAX-LIM
002470           DISPLAY "ROSTRPT: ROSTER TABLE FULL - ROW SKIPPED"
002480        ELSE
002490           ADD CTE-01           TO WS-LB-COUNT
002500           SET IDX-LB           TO WS-LB-COUNT
002510           MOVE HT-PLAYER-NAME  TO LB-PLAYER-NAME (IDX-LB)
002520           MOVE HT-TEAM-NAME    TO LB-TEAM-NAME   (IDX-LB)
002530           MOVE HT-GAMES        TO LB-GAMES       (IDX-LB)
002540           MOVE HT-AB           TO LB-AB          (IDX-LB)
002550           MOVE HT-H            TO LB-H           (IDX-LB)
002560           MOVE HT-HR           TO LB-HR          (IDX-LB)
002570           MOVE HT-RBI          TO LB-RBI         (IDX-LB)
002580           MOVE HT-AVG          TO LB-AVG         (IDX-LB)
002590           MOVE HT-OBP          TO LB-OBP         (IDX-LB)
002600           MOVE HT-SLG          TO LB-SLG         (IDX-LB)
002610           MOVE HT-OPS          TO LB-OPS         (IDX-LB)
002620        END-IF
002630     END-IF
002640
002650     PERFORM 210-BEGIN-READ-NEXT-HT
002660        THRU 210-END-READ-NEXT-HT.
002670 200-END-LOAD-TABLE.
002680     EXIT.
002690
002700 210-BEGIN-READ-NEXT-HT.
002710     READ HITTER-TOT-FILE INTO WS-HT-WORK-X
002720        AT END
002730           SET SW-HITTOTS-EOF-Y TO TRUE
002740     END-READ.
002750 210-END-READ-NEXT-HT.
002760     EXIT.
002770
002780* INSERTION SORT ON OPS DESCENDING - SAME SHAPE AS LEADRPT'S
002790* 400/410 PAIR (LS-0192).
002800 400-BEGIN-SORT-OUTER-PASS.
002810     SET IDX-LB TO WS-SORT-OUTER
002820     MOVE WS-LB-ENTRY (IDX-LB)  TO WS-LB-HOLD-AREA
002830
002840     MOVE WS-SORT-OUTER         TO WS-SORT-INNER
002850     SUBTRACT CTE-01            FROM WS-SORT-INNER
002860
002870     PERFORM 410-BEGIN-SHIFT-ENTRY-DOWN
002880        THRU 410-END-SHIFT-ENTRY-DOWN
002890       UNTIL WS-SORT-INNER < CTE-01
002900
002910     ADD CTE-01                 TO WS-SORT-INNER
002920     SET IDX-LB                 TO WS-SORT-INNER
002930     MOVE WS-LB-HOLD-AREA       TO WS-LB-ENTRY (IDX-LB).
002940 400-END-SORT-OUTER-PASS.
002950     EXIT.
002960
002970 410-BEGIN-SHIFT-ENTRY-DOWN.
002980     SET IDX-LB TO WS-SORT-INNER
002990     IF LB-OPS (IDX-LB) < WS-LBH-OPS
003000        MOVE WS-LB-ENTRY (IDX-LB)
003010          TO WS-LB-ENTRY (WS-SORT-INNER + CTE-01)
003020        SUBTRACT CTE-01         FROM WS-SORT-INNER
003030     ELSE
003040        MOVE ZERO               TO WS-SORT-INNER
003050     END-IF.
003060 410-END-SHIFT-ENTRY-DOWN.
003070     EXIT.
003080
003090 500-BEGIN-PRINT-REPORT.
003100     MOVE WS-PARM-TEAM-NAME     TO HL-TEAM-NAME
003110     WRITE RO-PRINT-LINE FROM WS-HEADING-LINE-1
003120     WRITE RO-PRINT-LINE FROM WS-HEADING-LINE-2
003130
003140     MOVE ZERO                  TO WS-RANK-NUMBER
003150
003160     PERFORM 510-BEGIN-PRINT-ONE-ENTRY
003170        THRU 510-END-PRINT-ONE-ENTRY
003180     VARYING IDX-LB FROM CTE-01 BY CTE-01
003190       UNTIL IDX-LB IS GREATER THAN WS-LB-COUNT
003200
003210     MOVE WS-LB-COUNT           TO TL-COUNT
003220     WRITE RO-PRINT-LINE FROM WS-TOTAL-LINE.
003230 500-END-PRINT-REPORT.
003240     EXIT.
003250
003260 510-BEGIN-PRINT-ONE-ENTRY.
003270     ADD CTE-01                 TO WS-RANK-NUMBER
003280     MOVE WS-RANK-NUMBER        TO DL-RANK
003290     MOVE LB-PLAYER-NAME (IDX-LB) TO DL-PLAYER-NAME
003300     MOVE LB-GAMES       (IDX-LB) TO DL-GAMES
003310     MOVE LB-AB          (IDX-LB) TO DL-AB
003320     MOVE LB-H           (IDX-LB) TO DL-H
003330     MOVE LB-HR          (IDX-LB) TO DL-HR
003340     MOVE LB-RBI         (IDX-LB) TO DL-RBI
003350     MOVE LB-AVG         (IDX-LB) TO DL-AVG
003360     MOVE LB-OBP         (IDX-LB) TO DL-OBP
003370     MOVE LB-SLG         (IDX-LB) TO DL-SLG
003380     MOVE LB-OPS         (IDX-LB) TO DL-OPS
003390     WRITE RO-PRINT-LINE FROM WS-DETAIL-LINE.
003400 510-END-PRINT-ONE-ENTRY.
003410     EXIT.
003420
003430 900-BEGIN-CLOSE-PROGRAM.
003440     CLOSE HITTER-TOT-FILE
003450           ROSTER-RPT-FILE
003460
003470     DISPLAY "ROSTRPT: ROWS READ      = " WS-ROWS-READ
003480     DISPLAY "ROSTRPT: TEAM REQUESTED = " WS-PARM-TEAM-NAME
003490     DISPLAY "ROSTRPT: PLAYERS LISTED = " WS-LB-COUNT.
003500 900-END-CLOSE-PROGRAM.
003510     EXIT.
003520
003530 END PROGRAM ROSTRPT.
