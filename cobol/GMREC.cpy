000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    :  GMREC                                        *
000130*   DESCRIPTION :  GAME RECORD - ONE ROW PER GAME INGESTED.      *
000140*                  HOME/AWAY SCORE AND WINNER ARE DERIVED AT     *
000150*                  INGEST TIME BY GAMEINJ.  READ BY TEAMSTAT     *
000160*                  AND GAMESUM.                                  *
000170*   ORGANIZATION:  SEQUENTIAL, FIXED LENGTH, 120 BYTES.          *
000180*                                                                *
000190******************************************************************
000200* CHANGE LOG                                                    *
000210* DATE     BY   TKT#     DESCRIPTION                            *
000220* -------- ---- -------- -------------------------------------- *
000230* 06/14/86 RJT  LS-0001  ORIGINAL LAYOUT                        *
000240* 09/09/93 CAL  LS-0175  WINNER WIDENED TO X(20) TO MATCH TEAM  *
000250*                        NAME WIDTH ELSEWHERE IN THE SYSTEM      *
000260******************************************************************
000270 01  GM-RECORD.
000280     05  GM-GAME-ID              PIC 9(04).
000290     05  GM-LEAGUE               PIC X(15).
000300     05  GM-SEASON               PIC X(10).
000310     05  GM-GAME-DATE            PIC X(10).
000320     05  GM-HOME-TEAM            PIC X(20).
000330     05  GM-AWAY-TEAM            PIC X(20).
000340     05  GM-HOME-SCORE           PIC 9(03).
000350     05  GM-AWAY-SCORE           PIC 9(03).
000360     05  GM-WINNER               PIC X(20).                       LS0175  
000370     05  FILLER                  PIC X(15).
