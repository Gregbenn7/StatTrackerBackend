000100******************************************************************
000110*                                                                *
000120*   PROGRAM     :  TEAMSTAT                                     *
000130*   DESCRIPTION :  READS THE GAME FILE TO BUILD EACH TEAM'S      *
000140*                  WON-LOST RECORD AND RUNS SCORED/ALLOWED,      *
000150*                  THEN READS THE PLATE APPEARANCE FILE TO       *
000160*                  BUILD TEAM BATTING LINES, SORTS BY WIN        *
000170*                  PERCENTAGE AND RUN DIFFERENTIAL, AND PRINTS   *
000180*                  THE LEAGUE STANDINGS REPORT.                  *
000190*                                                                *
000200******************************************************************
000210* CHANGE LOG                                                    *
000220* DATE     BY   TKT#     DESCRIPTION                            *
000230* -------- ---- -------- -------------------------------------- *
000240* 05/02/89 RJT  LS-0071  ORIGINAL PROGRAM                        *
000250* 07/19/94 CAL  LS-0193  ADDED RUN-DIFF AS THE STANDINGS TIE-    *
000260*                        BREAK KEY BEHIND WIN PERCENTAGE         *
000270* 02/08/99 DMK  LS-0241  Y2K - NO DATE FIELDS ON THIS REPORT;    *
000280*                        REVIEWED AND PASSED WITH NO CHANGES     *
000290* 06/21/02 BPS  LS-0304  TABLE CAPACITY COUNTERS RAISED TO COMP  *
000300*                        TO MATCH SHOP STANDARD                  *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID. TEAMSTAT.
000340 AUTHOR. R J TREVINO.
000350 INSTALLATION. MABL DATA PROCESSING.
000360 DATE-WRITTEN. 05/02/1989.
000370 DATE-COMPILED.
000380 SECURITY. UNCLASSIFIED.
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS STAT-DIGITS IS "0" THRU "9"
000450     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
000460            OFF STATUS IS WS-DIAG-SWITCH-OFF.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT GAME-FILE        ASSIGN TO GAMEFILE
000510            ORGANIZATION IS SEQUENTIAL
000520            FILE STATUS  IS FS-GAMEFILE.
000530
000540     SELECT PLATE-APP-FILE   ASSIGN TO PLATEAPP
000550            ORGANIZATION IS SEQUENTIAL
000560            FILE STATUS  IS FS-PLATEAPP.
000570
000580     SELECT STANDINGS-RPT-FILE ASSIGN TO STNRPT
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS  IS FS-STNRPT.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  GAME-FILE
000650     LABEL RECORD IS STANDARD
000660     RECORD CONTAINS 120 CHARACTERS.
000670 COPY GMREC.
000680
000690 FD  PLATE-APP-FILE
000700     LABEL RECORD IS STANDARD
000710     RECORD CONTAINS 120 CHARACTERS.
000720 COPY PAREC.
000730
000740 FD  STANDINGS-RPT-FILE
000750     LABEL RECORD IS STANDARD.
000760 01  ST-PRINT-LINE                PIC X(132).
000770
000780 WORKING-STORAGE SECTION.
000790 77  FS-GAMEFILE                 PIC 9(02) VALUE ZEROES.
000800 77  FS-PLATEAPP                 PIC 9(02) VALUE ZEROES.
000810 77  FS-STNRPT                   PIC 9(02) VALUE ZEROES.
000820 77  WS-FOUND-SLOT               PIC 9(03) COMP.
000830 77  WS-RANK-NUMBER              PIC 9(03) COMP.
000840 77  WS-220-TEAM-NAME-ARG        PIC X(20).
000850
000860 78  CTE-01                                VALUE 01.
000870
000880 01  WS-SWITCHES.
000890     05  WS-GAMEFILE-EOF-SW       PIC X(01) VALUE 'N'.
000900         88  SW-GAMEFILE-EOF-Y              VALUE 'Y'.
000910     05  WS-PLATEAPP-EOF-SW       PIC X(01) VALUE 'N'.
000920         88  SW-PLATEAPP-EOF-Y              VALUE 'Y'.
000930     05  FILLER                   PIC X(01).
000940
000950 01  WS-COUNTERS.
000960     05  WS-GAMES-READ            PIC 9(06) COMP.
000970     05  WS-PA-READ               PIC 9(06) COMP.
000980     05  WS-TS-COUNT              PIC 9(03) COMP VALUE ZERO.
000990     05  WS-TS-MAX-LIM            PIC 9(03) COMP VALUE 100.
001000     05  WS-SORT-OUTER            PIC 9(03) COMP.
001010     05  WS-SORT-INNER            PIC 9(03) COMP.
001020 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001030     05  WS-COUNTERS-X            PIC X(21).
001040
001050* ONE ENTRY PER TEAM.  RAW COUNTING FIELDS BELOW ARE CARRIED
001060* ALONGSIDE THE TSREC LAYOUT BECAUSE TSREC ITSELF ONLY HOLDS
001070* THE DERIVED RATE STATS, NOT THE SUMMED AB/H/ETC. THEY COME
001080* FROM (LS-0071).
001090 01  WS-TS-TABLE.
001100     05  WS-TS-ENTRY OCCURS 1 TO 100 TIMES
001110                     DEPENDING ON WS-TS-COUNT
001120                     INDEXED BY IDX-TS.
001130         10  TS-TEAM-NAME         PIC X(20).
001140         10  TS-GAMES-PLAYED      PIC 9(03).
001150         10  TS-WINS              PIC 9(03).
001160         10  TS-LOSSES            PIC 9(03).
001170         10  TS-WIN-PCT           PIC 9V999.
001180         10  TS-RUNS-SCORED       PIC 9(04).
001190         10  TS-RUNS-ALLOWED      PIC 9(04).
001200         10  TS-RUN-DIFF          PIC S9(04).
001210         10  TS-TEAM-RATE-STATS.
001220             15  TS-TEAM-AVG      PIC 9V999.
001230             15  TS-TEAM-OBP      PIC 9V999.
001240             15  TS-TEAM-SLG      PIC 9V999.
001250             15  TS-TEAM-OPS      PIC 9V999.
001260         10  FILLER               PIC X(29).
001270         10  WS-TS-RAW-AB         PIC 9(05) COMP.
001280         10  WS-TS-RAW-H          PIC 9(05) COMP.
001290         10  WS-TS-RAW-DBL        PIC 9(05) COMP.
001300         10  WS-TS-RAW-TRP        PIC 9(05) COMP.
001310         10  WS-TS-RAW-HR         PIC 9(05) COMP.
001320         10  WS-TS-RAW-BB         PIC 9(05) COMP.
001330         10  WS-TS-RAW-HBP        PIC 9(05) COMP.
001340         10  WS-TS-RAW-SF         PIC 9(05) COMP.
001350         10  WS-TS-RAW-SINGLES    PIC S9(05) COMP.
001360         10  WS-TS-RAW-TB         PIC 9(05) COMP.
001370
001380 01  WS-OBP-CALC.
001390     05  WS-OBP-NUMER             PIC S9(06) COMP.
001400     05  WS-OBP-DENOM             PIC S9(06) COMP.
001410     05  FILLER                   PIC X(01).
001420 01  WS-OBP-CALC-R REDEFINES WS-OBP-CALC.
001430     05  WS-OBP-CALC-X            PIC X(13).
001440
001450* HOLD AREA FOR THE TWO-KEY INSERTION SORT BELOW - NAMES KEPT
001460* DISTINCT FROM THE TABLE'S OWN TO AVOID OF-QUALIFICATION.
001470 COPY TSREC REPLACING
001480      TS-RECORD          BY WS-TS-HOLD-AREA
001490      TS-TEAM-NAME       BY WS-TSH-TEAM-NAME
001500      TS-GAMES-PLAYED    BY WS-TSH-GAMES-PLAYED
001510      TS-WINS            BY WS-TSH-WINS
001520      TS-LOSSES          BY WS-TSH-LOSSES
001530      TS-WIN-PCT         BY WS-TSH-WIN-PCT
001540      TS-RUNS-SCORED     BY WS-TSH-RUNS-SCORED
001550      TS-RUNS-ALLOWED    BY WS-TSH-RUNS-ALLOWED
001560      TS-RUN-DIFF        BY WS-TSH-RUN-DIFF
001570      TS-TEAM-RATE-STATS BY WS-TSH-RATE-STATS
001580      TS-TEAM-AVG        BY WS-TSH-AVG
001590      TS-TEAM-OBP        BY WS-TSH-OBP
001600      TS-TEAM-SLG        BY WS-TSH-SLG
001610      TS-TEAM-OPS        BY WS-TSH-OPS.
001620     05  WS-TSH-RAW-AB            PIC 9(05) COMP.
001630     05  WS-TSH-RAW-H             PIC 9(05) COMP.
001640     05  WS-TSH-RAW-DBL           PIC 9(05) COMP.
001650     05  WS-TSH-RAW-TRP           PIC 9(05) COMP.
001660     05  WS-TSH-RAW-HR            PIC 9(05) COMP.
001670     05  WS-TSH-RAW-BB            PIC 9(05) COMP.
001680     05  WS-TSH-RAW-HBP           PIC 9(05) COMP.
001690     05  WS-TSH-RAW-SF            PIC 9(05) COMP.
001700     05  WS-TSH-RAW-SINGLES       PIC S9(05) COMP.
001710     05  WS-TSH-RAW-TB            PIC 9(05) COMP.
001720 01  WS-TS-HOLD-AREA-R REDEFINES WS-TS-HOLD-AREA.
001730     05  WS-TS-HOLD-AREA-X        PIC X(100).
001740
001750 01  WS-HEADING-LINE-1.
001760     05  FILLER PIC X(30) VALUE "MABL LEAGUE STANDINGS".
001770     05  FILLER PIC X(102) VALUE SPACES.
001780
001790 01  WS-HEADING-LINE-2.
001800     05  FILLER PIC X(04) VALUE "RANK".
001810     05  FILLER PIC X(02) VALUE SPACES.
001820     05  FILLER PIC X(20) VALUE "TEAM".
001830     05  FILLER PIC X(04) VALUE "  W ".
001840     05  FILLER PIC X(04) VALUE "  L ".
001850     05  FILLER PIC X(06) VALUE "  PCT ".
001860     05  FILLER PIC X(05) VALUE "  RS ".
001870     05  FILLER PIC X(05) VALUE "  RA ".
001880     05  FILLER PIC X(06) VALUE " DIFF ".
001890     05  FILLER PIC X(06) VALUE "  AVG ".
001900     05  FILLER PIC X(06) VALUE "  OBP ".
001910     05  FILLER PIC X(06) VALUE "  SLG ".
001920     05  FILLER PIC X(06) VALUE "  OPS ".
001930     05  FILLER PIC X(52) VALUE SPACES.
001940
001950 01  WS-DETAIL-LINE.
001960     05  DL-RANK                  PIC ZZ9.
001970     05  FILLER                   PIC X(02) VALUE SPACES.
001980     05  DL-TEAM-NAME             PIC X(20).
001990     05  DL-WINS                  PIC ZZ9.
002000     05  FILLER                   PIC X(01) VALUE SPACES.
002010     05  DL-LOSSES                PIC ZZ9.
002020     05  FILLER                   PIC X(01) VALUE SPACES.
002030     05  DL-PCT                   PIC Z.999.
002040     05  FILLER                   PIC X(02) VALUE SPACES.
002050     05  DL-RS                    PIC ZZZ9.
002060     05  FILLER                   PIC X(01) VALUE SPACES.
002070     05  DL-RA                    PIC ZZZ9.
002080     05  FILLER                   PIC X(01) VALUE SPACES.
002090     05  DL-DIFF                  PIC -ZZZ9.
002100     05  FILLER                   PIC X(01) VALUE SPACES.
002110     05  DL-AVG                   PIC Z.999.
002120     05  FILLER                   PIC X(02) VALUE SPACES.
002130     05  DL-OBP                   PIC Z.999.
002140     05  FILLER                   PIC X(02) VALUE SPACES.
002150     05  DL-SLG                   PIC Z.999.
002160     05  FILLER                   PIC X(02) VALUE SPACES.
002170     05  DL-OPS                   PIC Z.999.
002180     05  FILLER                   PIC X(50) VALUE SPACES.
002190
002200 PROCEDURE DIVISION.
002210 DECLARATIVES.
002220 GAMEFILE-INPUT-ERROR SECTION.
002230     USE AFTER ERROR PROCEDURE ON GAME-FILE.
002240 GAMEFILE-INPUT-ERROR-PARA.
002250     DISPLAY "TEAMSTAT: I-O ERROR ON GAMEFILE - STATUS "
002260             FS-GAMEFILE.
002270
002280 PLATEAPP-INPUT-ERROR SECTION.
002290     USE AFTER ERROR PROCEDURE ON PLATE-APP-FILE.
002300 PLATEAPP-INPUT-ERROR-PARA.
002310     DISPLAY "TEAMSTAT: I-O ERROR ON PLATEAPP - STATUS "
002320             FS-PLATEAPP.
002330 END DECLARATIVES.
002340
002350 000-MAIN-PARAGRAPH.
002360     PERFORM 100-BEGIN-START-PROGRAM
002370        THRU 100-END-START-PROGRAM
002380
002390     PERFORM 200-BEGIN-PROCESS-GAMES
002400        THRU 200-END-PROCESS-GAMES
002410       UNTIL SW-GAMEFILE-EOF-Y
002420
002430     PERFORM 300-BEGIN-PROCESS-PLATE-APPS
002440        THRU 300-END-PROCESS-PLATE-APPS
002450       UNTIL SW-PLATEAPP-EOF-Y
002460
002470     PERFORM 400-BEGIN-DERIVE-TEAM-STATS
002480        THRU 400-END-DERIVE-TEAM-STATS
002490     VARYING IDX-TS FROM CTE-01 BY CTE-01
002500       UNTIL IDX-TS IS GREATER THAN WS-TS-COUNT
002510
002520     IF WS-TS-COUNT > CTE-01
002530        PERFORM 500-BEGIN-SORT-OUTER-PASS
002540           THRU 500-END-SORT-OUTER-PASS
002550        VARYING WS-SORT-OUTER FROM 2 BY CTE-01
002560          UNTIL WS-SORT-OUTER IS GREATER THAN WS-TS-COUNT
002570     END-IF
002580
002590     PERFORM 600-BEGIN-PRINT-REPORT
002600        THRU 600-END-PRINT-REPORT
002610
002620     PERFORM 900-BEGIN-CLOSE-PROGRAM
002630        THRU 900-END-CLOSE-PROGRAM
002640
002650     STOP RUN.
002660
002670 100-BEGIN-START-PROGRAM.
002680     OPEN INPUT  GAME-FILE
002690     OPEN INPUT  PLATE-APP-FILE
002700     OPEN OUTPUT STANDINGS-RPT-FILE
002710
002720     MOVE ZEROES                TO WS-GAMES-READ
002730                                   WS-PA-READ
002740                                   WS-TS-COUNT
002750
002760     PERFORM 210-BEGIN-READ-NEXT-GAME
002770        THRU 210-END-READ-NEXT-GAME.
002780 100-END-START-PROGRAM.
002790     EXIT.
002800
002810 200-BEGIN-PROCESS-GAMES.
002820     ADD CTE-01                 TO WS-GAMES-READ
002830
002840     MOVE GM-HOME-TEAM          TO WS-220-TEAM-NAME-ARG
002850     PERFORM 220-BEGIN-FIND-OR-ADD-TEAM
002860        THRU 220-END-FIND-OR-ADD-TEAM
002870
002880     MOVE WS-FOUND-SLOT         TO WS-SORT-OUTER
002890     PERFORM 230-BEGIN-CREDIT-HOME-TEAM
002900        THRU 230-END-CREDIT-HOME-TEAM
002910
002920     MOVE GM-AWAY-TEAM          TO WS-220-TEAM-NAME-ARG
002930     PERFORM 220-BEGIN-FIND-OR-ADD-TEAM
002940        THRU 220-END-FIND-OR-ADD-TEAM
002950
002960     MOVE WS-FOUND-SLOT         TO WS-SORT-OUTER
002970     PERFORM 240-BEGIN-CREDIT-AWAY-TEAM
002980        THRU 240-END-CREDIT-AWAY-TEAM
002990
003000     PERFORM 210-BEGIN-READ-NEXT-GAME
003010        THRU 210-END-READ-NEXT-GAME.
003020 200-END-PROCESS-GAMES.
003030     EXIT.
003040
003050 210-BEGIN-READ-NEXT-GAME.
003060     READ GAME-FILE
003070        AT END
003080           SET SW-GAMEFILE-EOF-Y TO TRUE
003090     END-READ.
003100 210-END-READ-NEXT-GAME.
003110     EXIT.
003120
003130* COMMON TEAM-TABLE LOOKUP/INSERT USED BY BOTH THE GAME PASS AND
003140* THE PLATE-APPEARANCE PASS.  THE CALLER SUPPLIES THE TEAM NAME
003150* AS A LINKAGE-STYLE PARAMETER VIA A WORKING COPY.
003160 220-BEGIN-FIND-OR-ADD-TEAM.
003170     MOVE ZERO                  TO WS-FOUND-SLOT
003180     SET IDX-TS TO 1
003190     SEARCH WS-TS-ENTRY
003200        AT END
003210           CONTINUE
003220        WHEN TS-TEAM-NAME (IDX-TS) = WS-220-TEAM-NAME-ARG
003230           SET WS-FOUND-SLOT TO IDX-TS
003240     END-SEARCH
003250
003260     IF WS-FOUND-SLOT = ZERO
003270        IF WS-TS-COUNT >= WS-TS-MAX-LIM
003280           DISPLAY "TEAMSTAT: TEAM TABLE FULL - TEAM SKIPPED"
003290        ELSE
003300           ADD CTE-01           TO WS-TS-COUNT
003310           SET IDX-TS           TO WS-TS-COUNT
003320           INITIALIZE WS-TS-ENTRY (IDX-TS)
003330           MOVE WS-220-TEAM-NAME-ARG
003340             TO TS-TEAM-NAME (IDX-TS)
003350           MOVE WS-TS-COUNT     TO WS-FOUND-SLOT
003360        END-IF
003370     END-IF.
003380 220-END-FIND-OR-ADD-TEAM.
003390     EXIT.
003400
003410 230-BEGIN-CREDIT-HOME-TEAM.
003420     SET IDX-TS TO WS-SORT-OUTER
003430     ADD CTE-01                 TO TS-GAMES-PLAYED (IDX-TS)
003440     ADD GM-HOME-SCORE          TO TS-RUNS-SCORED  (IDX-TS)
003450     ADD GM-AWAY-SCORE          TO TS-RUNS-ALLOWED (IDX-TS)
003460     IF GM-HOME-SCORE > GM-AWAY-SCORE
003470        ADD CTE-01              TO TS-WINS   (IDX-TS)
003480     ELSE
003490        IF GM-AWAY-SCORE > GM-HOME-SCORE
003500           ADD CTE-01           TO TS-LOSSES (IDX-TS)
003510        END-IF
003520     END-IF.
003530 230-END-CREDIT-HOME-TEAM.
003540     EXIT.
003550
003560 240-BEGIN-CREDIT-AWAY-TEAM.
003570     SET IDX-TS TO WS-SORT-OUTER
003580     ADD CTE-01                 TO TS-GAMES-PLAYED (IDX-TS)
003590     ADD GM-AWAY-SCORE          TO TS-RUNS-SCORED  (IDX-TS)
003600     ADD GM-HOME-SCORE          TO TS-RUNS-ALLOWED (IDX-TS)
003610     IF GM-AWAY-SCORE > GM-HOME-SCORE
003620        ADD CTE-01              TO TS-WINS   (IDX-TS)
003630     ELSE
003640        IF GM-HOME-SCORE > GM-AWAY-SCORE
003650           ADD CTE-01           TO TS-LOSSES (IDX-TS)
003660        END-IF
003670     END-IF.
003680 240-END-CREDIT-AWAY-TEAM.
003690     EXIT.
003700
003710 300-BEGIN-PROCESS-PLATE-APPS.
003720     ADD CTE-01                 TO WS-PA-READ
003730
003740     MOVE PA-TEAM-NAME          TO WS-220-TEAM-NAME-ARG
003750     PERFORM 220-BEGIN-FIND-OR-ADD-TEAM
003760        THRU 220-END-FIND-OR-ADD-TEAM
003770
003780     SET IDX-TS TO WS-FOUND-SLOT
003790     ADD PA-AB                  TO WS-TS-RAW-AB  (IDX-TS)
003800     ADD PA-H                   TO WS-TS-RAW-H   (IDX-TS)
003810     ADD PA-DBL                 TO WS-TS-RAW-DBL (IDX-TS)
003820     ADD PA-TRP                 TO WS-TS-RAW-TRP (IDX-TS)
003830     ADD PA-HR                  TO WS-TS-RAW-HR  (IDX-TS)
003840     ADD PA-BB                  TO WS-TS-RAW-BB  (IDX-TS)
003850     ADD PA-HBP                 TO WS-TS-RAW-HBP (IDX-TS)
003860     ADD PA-SF                  TO WS-TS-RAW-SF  (IDX-TS)
003870
003880     PERFORM 310-BEGIN-READ-NEXT-PA
003890        THRU 310-END-READ-NEXT-PA.
003900 300-END-PROCESS-PLATE-APPS.
003910     EXIT.
003920
003930 310-BEGIN-READ-NEXT-PA.
003940     READ PLATE-APP-FILE
003950        AT END
003960           SET SW-PLATEAPP-EOF-Y TO TRUE
003970     END-READ.
003980 310-END-READ-NEXT-PA.
003990     EXIT.
004000
004010* U2 TEAM RATE FORMULAS (LS-0071) OVER THE TEAM-SUMMED COUNTING
004020* STATS, NOT AN AVERAGE OF THE PLAYERS' OWN RATE STATS.
004030 400-BEGIN-DERIVE-TEAM-STATS.
004040     SUBTRACT WS-TS-RAW-DBL (IDX-TS) WS-TS-RAW-TRP (IDX-TS)
004050              WS-TS-RAW-HR  (IDX-TS)
004060         FROM WS-TS-RAW-H   (IDX-TS)
004070       GIVING  WS-TS-RAW-SINGLES (IDX-TS)
004080
004090     COMPUTE WS-TS-RAW-TB (IDX-TS) =
004100             WS-TS-RAW-SINGLES (IDX-TS)
004110           + (2 * WS-TS-RAW-DBL (IDX-TS))
004120           + (3 * WS-TS-RAW-TRP (IDX-TS))
004130           + (4 * WS-TS-RAW-HR  (IDX-TS))
004140
004150     IF TS-GAMES-PLAYED (IDX-TS) = ZERO
004160        MOVE ZERO               TO TS-WIN-PCT (IDX-TS)
004170     ELSE
004180        DIVIDE TS-WINS (IDX-TS) BY TS-GAMES-PLAYED (IDX-TS)
004190          GIVING TS-WIN-PCT (IDX-TS) ROUNDED
004200     END-IF
004210
004220     SUBTRACT TS-RUNS-ALLOWED (IDX-TS)
004230         FROM TS-RUNS-SCORED  (IDX-TS)
004240       GIVING TS-RUN-DIFF     (IDX-TS)
004250
004260     IF WS-TS-RAW-AB (IDX-TS) = ZERO
004270        MOVE ZERO               TO TS-TEAM-AVG (IDX-TS)
004280                                   TS-TEAM-SLG (IDX-TS)
004290     ELSE
004300        DIVIDE WS-TS-RAW-H  (IDX-TS) BY WS-TS-RAW-AB (IDX-TS)
004310          GIVING TS-TEAM-AVG (IDX-TS) ROUNDED
004320        DIVIDE WS-TS-RAW-TB (IDX-TS) BY WS-TS-RAW-AB (IDX-TS)
004330          GIVING TS-TEAM-SLG (IDX-TS) ROUNDED
004340     END-IF
004350
004360     COMPUTE WS-OBP-NUMER =
004370             WS-TS-RAW-H   (IDX-TS) + WS-TS-RAW-BB  (IDX-TS)
004380           + WS-TS-RAW-HBP (IDX-TS)
004390     COMPUTE WS-OBP-DENOM =
004400             WS-TS-RAW-AB  (IDX-TS) + WS-TS-RAW-BB  (IDX-TS)
004410           + WS-TS-RAW-HBP (IDX-TS) + WS-TS-RAW-SF  (IDX-TS)
004420
004430     IF WS-OBP-DENOM = ZERO
004440        MOVE ZERO               TO TS-TEAM-OBP (IDX-TS)
004450     ELSE
004460        DIVIDE WS-OBP-NUMER BY WS-OBP-DENOM
004470          GIVING TS-TEAM-OBP (IDX-TS) ROUNDED
004480     END-IF
004490
004500     ADD TS-TEAM-OBP (IDX-TS) TS-TEAM-SLG (IDX-TS)
004510       GIVING TS-TEAM-OPS (IDX-TS).
004520 400-END-DERIVE-TEAM-STATS.
004530     EXIT.
004540
004550* TWO-KEY INSERTION SORT - WIN-PCT DESCENDING, THEN RUN-DIFF
004560* DESCENDING (LS-0193).
004570 500-BEGIN-SORT-OUTER-PASS.
004580     SET IDX-TS TO WS-SORT-OUTER
004590     MOVE WS-TS-ENTRY (IDX-TS)  TO WS-TS-HOLD-AREA
004600
004610     MOVE WS-SORT-OUTER         TO WS-SORT-INNER
004620     SUBTRACT CTE-01            FROM WS-SORT-INNER
004630
004640     PERFORM 510-BEGIN-SHIFT-ENTRY-DOWN
004650        THRU 510-END-SHIFT-ENTRY-DOWN
004660       UNTIL WS-SORT-INNER < CTE-01
004670
004680     ADD CTE-01                 TO WS-SORT-INNER
004690     SET IDX-TS                 TO WS-SORT-INNER
004700     MOVE WS-TS-HOLD-AREA       TO WS-TS-ENTRY (IDX-TS).
004710 500-END-SORT-OUTER-PASS.
004720     EXIT.
004730
004740 510-BEGIN-SHIFT-ENTRY-DOWN.
004750     SET IDX-TS TO WS-SORT-INNER
004760     IF TS-WIN-PCT (IDX-TS) < WS-TSH-WIN-PCT
004770        OR (TS-WIN-PCT (IDX-TS) = WS-TSH-WIN-PCT
004780        AND TS-RUN-DIFF (IDX-TS) < WS-TSH-RUN-DIFF)
004790        MOVE WS-TS-ENTRY (IDX-TS)
004800          TO WS-TS-ENTRY (WS-SORT-INNER + CTE-01)
004810        SUBTRACT CTE-01         FROM WS-SORT-INNER
004820     ELSE
004830        MOVE ZERO               TO WS-SORT-INNER
004840     END-IF.
004850 510-END-SHIFT-ENTRY-DOWN.
004860     EXIT.
004870
004880 600-BEGIN-PRINT-REPORT.
004890     WRITE ST-PRINT-LINE FROM WS-HEADING-LINE-1
004900     WRITE ST-PRINT-LINE FROM WS-HEADING-LINE-2
004910
004920     MOVE ZERO                  TO WS-RANK-NUMBER
004930
004940     PERFORM 610-BEGIN-PRINT-ONE-ENTRY
004950        THRU 610-END-PRINT-ONE-ENTRY
004960     VARYING IDX-TS FROM CTE-01 BY CTE-01
004970       UNTIL IDX-TS IS GREATER THAN WS-TS-COUNT.
004980 600-END-PRINT-REPORT.
004990     EXIT.
005000
005010 610-BEGIN-PRINT-ONE-ENTRY.
005020     ADD CTE-01                 TO WS-RANK-NUMBER
005030     MOVE WS-RANK-NUMBER        TO DL-RANK
005040     MOVE TS-TEAM-NAME    (IDX-TS) TO DL-TEAM-NAME
005050     MOVE TS-WINS         (IDX-TS) TO DL-WINS
005060     MOVE TS-LOSSES       (IDX-TS) TO DL-LOSSES
005070     MOVE TS-WIN-PCT      (IDX-TS) TO DL-PCT
005080     MOVE TS-RUNS-SCORED  (IDX-TS) TO DL-RS
005090     MOVE TS-RUNS-ALLOWED (IDX-TS) TO DL-RA
005100     MOVE TS-RUN-DIFF     (IDX-TS) TO DL-DIFF
005110     MOVE TS-TEAM-AVG     (IDX-TS) TO DL-AVG
005120     MOVE TS-TEAM-OBP     (IDX-TS) TO DL-OBP
005130     MOVE TS-TEAM-SLG     (IDX-TS) TO DL-SLG
005140     MOVE TS-TEAM-OPS     (IDX-TS) TO DL-OPS
005150     WRITE ST-PRINT-LINE FROM WS-DETAIL-LINE.
005160 610-END-PRINT-ONE-ENTRY.
005170     EXIT.
005180
005190 900-BEGIN-CLOSE-PROGRAM.
005200     CLOSE GAME-FILE
005210           PLATE-APP-FILE
005220           STANDINGS-RPT-FILE
005230
005240     DISPLAY "TEAMSTAT: GAMES READ  = " WS-GAMES-READ
005250     DISPLAY "TEAMSTAT: PA READ     = " WS-PA-READ
005260     DISPLAY "TEAMSTAT: TEAMS FOUND = " WS-TS-COUNT.
005270 900-END-CLOSE-PROGRAM.
005280     EXIT.
005290
005300 END PROGRAM TEAMSTAT.
