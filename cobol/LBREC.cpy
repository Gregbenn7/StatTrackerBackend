000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    :  LBREC                                        *
000130*   DESCRIPTION :  LEADERBOARD ENTRY - ONE PLAYER'S OPS-RANKED   *
000140*                  SUMMARY LINE, BUILT IN WORKING-STORAGE BY     *
000150*                  LEADRPT FROM HT-RECORD.                       *
000160*   ORGANIZATION:  WORKING-STORAGE TABLE ELEMENT, NOT A FILE.    *
000170*                                                                *
000180******************************************************************
000190* CHANGE LOG                                                    *
000200* DATE     BY   TKT#     DESCRIPTION                            *
000210* -------- ---- -------- -------------------------------------- *
000220* 05/02/89 RJT  LS-0070  ORIGINAL LAYOUT - LEAGUE LEADERS CARD  *
000230******************************************************************
000240 01  LB-ENTRY.
000250     05  LB-PLAYER-NAME          PIC X(25).
000260     05  LB-TEAM-NAME            PIC X(20).
000270     05  LB-GAMES                PIC 9(03).
000280     05  LB-AB                   PIC 9(04).
000290     05  LB-H                    PIC 9(04).
000300     05  LB-HR                   PIC 9(04).
000310     05  LB-RBI                  PIC 9(04).
000320     05  LB-RATE-STATS.
000330         10  LB-AVG              PIC 9V999.
000340         10  LB-OBP              PIC 9V999.
000350         10  LB-SLG              PIC 9V999.
000360         10  LB-OPS              PIC 9V999.
000370     05  FILLER                  PIC X(20).
