000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    :  GSREC                                        *
000130*   DESCRIPTION :  GAME-SUMMARY HITTER LINE - ONE HITTER'S       *
000140*                  SINGLE-GAME LINE, BUILT IN WORKING-STORAGE    *
000150*                  BY GAMESUM.                                   *
000160*   ORGANIZATION:  WORKING-STORAGE TABLE ELEMENT, NOT A FILE.    *
000170*                                                                *
000180******************************************************************
000190* CHANGE LOG                                                    *
000200* DATE     BY   TKT#     DESCRIPTION                            *
000210* -------- ---- -------- -------------------------------------- *
000220* 08/14/90 RJT  LS-0105  ORIGINAL LAYOUT - GAME RECAP CARD      *
000230******************************************************************
000240 01  GS-HITTER-LINE.
000250     05  GS-PLAYER-NAME          PIC X(25).
000260     05  GS-SINGLE-GAME-STATS.
000270         10  GS-AB               PIC 9(02).
000280         10  GS-H                PIC 9(02).
000290         10  GS-HR               PIC 9(02).
000300         10  GS-RBI              PIC 9(02).
000310         10  GS-R                PIC 9(02).
000320         10  GS-DBL              PIC 9(02).
000330         10  GS-TRP              PIC 9(02).
000340         10  GS-BB               PIC 9(02).
000350         10  GS-K                PIC 9(02).
000360     05  GS-RATE-STATS.
000370         10  GS-AVG              PIC 9V999.
000380         10  GS-OPS              PIC 9V999.
000390     05  FILLER                  PIC X(19).
