000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    :  PAREC                                        *
000130*   DESCRIPTION :  PLATE APPEARANCE RECORD - ONE HITTER, ONE     *
000140*                  GAME.  WRITTEN BY GAMEINJ, READ BY HTOTALS,   *
000150*                  TEAMSTAT, ROSTRPT AND GAMESUM.                *
000160*   ORGANIZATION:  SEQUENTIAL, FIXED LENGTH, 120 BYTES.          *
000170*                                                                *
000180******************************************************************
000190* CHANGE LOG                                                    *
000200* DATE     BY   TKT#     DESCRIPTION                            *
000210* -------- ---- -------- -------------------------------------- *
000220* 06/14/86 RJT  LS-0001  ORIGINAL LAYOUT - BOX SCORE CARRY       *
000230* 03/02/91 RJT  LS-0118  ADDED SH (SAC BUNT) NEXT TO SF          *
000240* 11/30/98 DMK  LS-0240  Y2K - SEASON FIELD WIDENED TO X(10)     *
000250*                        TO HOLD FOUR DIGIT SEASON LABELS        *
000260******************************************************************
000270 01  PA-RECORD.
000280     05  PA-GAME-ID              PIC 9(04).
000290     05  PA-PLAYER-NAME          PIC X(25).
000300     05  PA-TEAM-NAME            PIC X(20).
000310     05  PA-LEAGUE               PIC X(15).
000320     05  PA-SEASON               PIC X(10).                       LS0240  
000330     05  PA-COUNTING-STATS.
000340         10  PA-AB               PIC 9(02).
000350         10  PA-R                PIC 9(02).
000360         10  PA-H                PIC 9(02).
000370         10  PA-DBL              PIC 9(02).
000380         10  PA-TRP              PIC 9(02).
000390         10  PA-HR               PIC 9(02).
000400         10  PA-RBI              PIC 9(02).
000410         10  PA-BB               PIC 9(02).
000420         10  PA-HBP              PIC 9(02).
000430         10  PA-SF               PIC 9(02).
000440         10  PA-SH               PIC 9(02).                       LS0118  
000450         10  PA-K                PIC 9(02).
000460         10  PA-SB               PIC 9(02).
000470         10  PA-CS               PIC 9(02).
000480     05  FILLER                  PIC X(18).
