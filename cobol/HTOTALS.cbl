000100******************************************************************
000110*                                                                *
000120*   PROGRAM     :  HTOTALS                                      *
000130*   DESCRIPTION :  READS THE SEASON'S PLATE APPEARANCE FILE AND  *
000140*                  ACCUMULATES ONE TOTAL RECORD PER DISTINCT     *
000150*                  PLAYER/TEAM, COUNTING GAMES BY DISTINCT       *
000160*                  GAME-ID, THEN DERIVES THE RATE STATISTICS     *
000170*                  AND WRITES THE HITTER-TOTALS FILE.            *
000180*                                                                *
000190******************************************************************
000200* CHANGE LOG                                                    *
000210* DATE     BY   TKT#     DESCRIPTION                            *
000220* -------- ---- -------- -------------------------------------- *
000230* 03/02/87 CAL  LS-0015  ORIGINAL PROGRAM                        *
000240* 08/30/88 CAL  LS-0038  A PLAYER WHO SUITS UP FOR TWO TEAMS     *
000250*                        NOW GETS TWO SEPARATE TOTAL RECORDS     *
000260* 04/11/90 RJT  LS-0097  GAMES COUNT NOW KEYS OFF DISTINCT       *
000270*                        GAME-ID, NOT ROW COUNT (DOUBLEHEADER    *
000280*                        BUGFIX - SEE LS-0096 ON GAMEINJ)        *
000290* 07/19/94 CAL  LS-0191  RATE STATS NOW CARRY 3 DECIMALS TO      *
000300*                        MATCH THE STANDINGS/LEADERBOARD CARDS   *
000310* 11/30/98 DMK  LS-0241  Y2K - NO DATE FIELDS IN THIS PROGRAM;   *
000320*                        REVIEWED AND PASSED WITH NO CHANGES     *
000330* 06/21/02 BPS  LS-0302  TABLE CAPACITY COUNTERS RAISED TO COMP  *
000340*                        TO MATCH SHOP STANDARD                  *
000350******************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID. HTOTALS.
000380 AUTHOR. C A LANGLEY.
000390 INSTALLATION. MABL DATA PROCESSING.
000400 DATE-WRITTEN. 03/02/1987.
000410 DATE-COMPILED.
000420 SECURITY. UNCLASSIFIED.
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS STAT-DIGITS IS "0" THRU "9"
000490     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
000500            OFF STATUS IS WS-DIAG-SWITCH-OFF.
000510
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT PLATE-APP-FILE   ASSIGN TO PLATEAPP
000550            ORGANIZATION IS SEQUENTIAL
000560            FILE STATUS  IS FS-PLATEAPP.
000570
000580     SELECT HITTER-TOT-FILE  ASSIGN TO HITTOTS
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS  IS FS-HITTOTS.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  PLATE-APP-FILE
000650     LABEL RECORD IS STANDARD
000660     RECORD CONTAINS 120 CHARACTERS.
000670 COPY PAREC.
000680
000690 FD  HITTER-TOT-FILE
000700     LABEL RECORD IS STANDARD.
000710 01  HT-LINE                     PIC X(150).
000720
000730 WORKING-STORAGE SECTION.
000740 77  FS-PLATEAPP                 PIC 9(02) VALUE ZEROES.
000750 77  FS-HITTOTS                  PIC 9(02) VALUE ZEROES.
000760
000770 78  CTE-01                                VALUE 01.
000780 78  CTE-00                                VALUE 00.
000790
000800 01  WS-SWITCHES.
000810     05  WS-PLATEAPP-EOF-SW      PIC X(01) VALUE 'N'.
000820         88  SW-PLATEAPP-EOF-Y             VALUE 'Y'.
000830     05  FILLER                  PIC X(01).
000840
000850 01  WS-COUNTERS.
000860     05  WS-ROWS-READ            PIC 9(06) COMP.
000870     05  WS-HT-COUNT             PIC 9(03) COMP VALUE ZERO.
000880     05  WS-HT-MAX-LIM           PIC 9(03) COMP VALUE 500.
000890 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
000900     05  WS-COUNTERS-X           PIC X(08).
000910
000920* WORK KEY USED BOTH FOR THE TABLE SEARCH AND, UNDER THE UPSI-0
000930* DIAGNOSTIC SWITCH, TO DISPLAY THE CURRENT PLAYER/TEAM ON ONE
000940* LINE THE SAME WAY GAMEINJ DISPLAYS ITS SCORE COMPARE.
000950 01  WS-HT-KEY-WORK.
000960     05  WS-HT-KEY-PLAYER        PIC X(25).
000970     05  WS-HT-KEY-TEAM          PIC X(20).
000980 01  WS-HT-KEY-WORK-R REDEFINES WS-HT-KEY-WORK.
000990     05  WS-HT-KEY-WORK-X        PIC X(45).
001000
001010* ONE ENTRY PER DISTINCT PLAYER/TEAM KEY.  EACH ENTRY CARRIES ITS
001020* OWN SMALL GAME-SEEN SUBTABLE SO GAMES-PLAYED COUNTS DISTINCT
001030* GAME-IDs RATHER THAN ROWS (A DOUBLEHEADER WRITES TWO ROWS FOR
001040* THE SAME PLAYER UNDER TWO DIFFERENT GAME-IDs - BOTH MUST COUNT;
001050* A PINCH-HITTER APPEARANCE REPEATED ON ONE CARD MUST NOT).
001060 01  WS-HT-TABLE.
001070     05  WS-HT-ENTRY OCCURS 1 TO 500 TIMES
001080                     DEPENDING ON WS-HT-COUNT
001090                     INDEXED BY IDX-HT.
001100         10  WS-HT-PLAYER-NAME   PIC X(25).
001110         10  WS-HT-TEAM-NAME     PIC X(20).
001120         10  WS-HT-GAMES         PIC 9(03) COMP.
001130         10  WS-HT-SEEN-COUNT    PIC 9(03) COMP.
001140         10  WS-HT-SEEN-TABLE.
001150             15  WS-HT-SEEN-ID   PIC 9(04)
001160                                 OCCURS 150 TIMES
001170                                 INDEXED BY IDX-SEEN.
001180         10  WS-HT-SEEN-TABLE-R REDEFINES WS-HT-SEEN-TABLE.
001190             15  WS-HT-SEEN-TABLE-X PIC X(600).
001200         10  WS-HT-TOTALS.
001210             15  WS-HT-AB        PIC 9(04) COMP.
001220             15  WS-HT-H         PIC 9(04) COMP.
001230             15  WS-HT-DBL       PIC 9(04) COMP.
001240             15  WS-HT-TRP       PIC 9(04) COMP.
001250             15  WS-HT-HR        PIC 9(04) COMP.
001260             15  WS-HT-BB        PIC 9(04) COMP.
001270             15  WS-HT-HBP       PIC 9(04) COMP.
001280             15  WS-HT-SF        PIC 9(04) COMP.
001290             15  WS-HT-SH        PIC 9(04) COMP.
001300             15  WS-HT-K         PIC 9(04) COMP.
001310             15  WS-HT-R         PIC 9(04) COMP.
001320             15  WS-HT-RBI       PIC 9(04) COMP.
001330             15  WS-HT-SB        PIC 9(04) COMP.
001340             15  WS-HT-CS        PIC 9(04) COMP.
001350         10  WS-HT-SINGLES       PIC S9(04) COMP.
001360         10  WS-HT-PA            PIC 9(04) COMP.
001370         10  WS-HT-TB            PIC 9(04) COMP.
001380         10  WS-HT-RATES.
001390             15  WS-HT-AVG       PIC 9V999.
001400             15  WS-HT-OBP       PIC 9V999.
001410             15  WS-HT-SLG       PIC 9V999.
001420             15  WS-HT-OPS       PIC 9V999.
001430         10  FILLER              PIC X(01).
001440
001450 01  WS-WORK-FIELDS.
001460     05  WS-HT-FOUND-SLOT        PIC 9(03) COMP.
001470     05  WS-SEEN-FOUND-SW        PIC X(01).
001480         88  SW-SEEN-FOUND-Y               VALUE 'Y'.
001490     05  WS-OBP-NUMER            PIC S9(06) COMP.
001500     05  WS-OBP-DENOM            PIC S9(06) COMP.
001510     05  FILLER                  PIC X(01).
001520
001530* OUTPUT-LINE REDEFINITION - THE LINE SEQUENTIAL HITTER-TOTALS
001540* FILE CARRIES THE SAME LAYOUT AS THE HTREC COPYBOOK SO READERS
001550* DOWNSTREAM (LEADRPT, ROSTRPT) CAN COPY HTREC AND READ IT BACK.
001560 COPY HTREC REPLACING HT-RECORD BY WS-HT-OUT-RECORD.
001570
001580 PROCEDURE DIVISION.
001590 DECLARATIVES.
001600 PLATEAPP-INPUT-ERROR SECTION.
001610     USE AFTER ERROR PROCEDURE ON PLATE-APP-FILE.
001620 PLATEAPP-INPUT-ERROR-PARA.
001630     DISPLAY "HTOTALS: I-O ERROR ON PLATEAPP - STATUS "
001640             FS-PLATEAPP.
001650 END DECLARATIVES.
001660
001670 000-MAIN-PARAGRAPH.
001680     PERFORM 100-BEGIN-START-PROGRAM
001690        THRU 100-END-START-PROGRAM
001700
001710     PERFORM 200-BEGIN-READ-AND-ACCUMULATE
001720        THRU 200-END-READ-AND-ACCUMULATE
001730       UNTIL SW-PLATEAPP-EOF-Y
001740
001750     PERFORM 300-BEGIN-WRITE-TOTALS
001760        THRU 300-END-WRITE-TOTALS
001770     VARYING IDX-HT FROM CTE-01 BY CTE-01
001780       UNTIL IDX-HT IS GREATER THAN WS-HT-COUNT
001790
001800     PERFORM 900-BEGIN-CLOSE-PROGRAM
001810        THRU 900-END-CLOSE-PROGRAM
001820
001830     STOP RUN.
001840
001850 100-BEGIN-START-PROGRAM.
001860     OPEN INPUT  PLATE-APP-FILE
001870     OPEN OUTPUT HITTER-TOT-FILE
001880
001890     MOVE ZEROES                TO WS-ROWS-READ
001900                                   WS-HT-COUNT
001910
001920     PERFORM 210-BEGIN-READ-NEXT-PA
001930        THRU 210-END-READ-NEXT-PA.
001940 100-END-START-PROGRAM.
001950     EXIT.
001960
001970 200-BEGIN-READ-AND-ACCUMULATE.
001980     ADD CTE-01                 TO WS-ROWS-READ
001990
002000     PERFORM 220-BEGIN-FIND-OR-ADD-ENTRY
002010        THRU 220-END-FIND-OR-ADD-ENTRY
002020
002030     PERFORM 250-BEGIN-REGISTER-GAME-SEEN
002040        THRU 250-END-REGISTER-GAME-SEEN
002050
002060     PERFORM 260-BEGIN-ACCUMULATE-COUNTS
002070        THRU 260-END-ACCUMULATE-COUNTS
002080
002090     PERFORM 210-BEGIN-READ-NEXT-PA
002100        THRU 210-END-READ-NEXT-PA.
002110 200-END-READ-AND-ACCUMULATE.
002120     EXIT.
002130
002140 210-BEGIN-READ-NEXT-PA.
002150     READ PLATE-APP-FILE
002160        AT END
002170           SET SW-PLATEAPP-EOF-Y TO TRUE
002180     END-READ.
002190 210-END-READ-NEXT-PA.
002200     EXIT.
002210
002220* LOOKS UP THE PLAYER/TEAM KEY IN THE TABLE BUILT SO FAR; IF NOT
002230* FOUND, GROWS THE TABLE BY ONE AND INITIALIZES THE NEW ENTRY.
002240 220-BEGIN-FIND-OR-ADD-ENTRY.
002250     MOVE ZERO                  TO WS-HT-FOUND-SLOT
002260     MOVE PA-PLAYER-NAME        TO WS-HT-KEY-PLAYER
002270     MOVE PA-TEAM-NAME          TO WS-HT-KEY-TEAM
002280     IF WS-DIAG-SWITCH-ON
002290        DISPLAY "HTOTALS: KEY " WS-HT-KEY-WORK-X
002300     END-IF
002310     SET IDX-HT TO 1
002320     SEARCH WS-HT-ENTRY
002330        AT END
002340           CONTINUE
002350        WHEN WS-HT-PLAYER-NAME (IDX-HT) = PA-PLAYER-NAME
002360         AND WS-HT-TEAM-NAME   (IDX-HT) = PA-TEAM-NAME
002370           SET WS-HT-FOUND-SLOT TO IDX-HT
002380     END-SEARCH
002390
002400     IF WS-HT-FOUND-SLOT = ZERO
002410        IF WS-HT-COUNT >= WS-HT-MAX-LIM
002420           DISPLAY "HTOTALS: HITTER TABLE FULL - ROW SKIPPED"
002430        ELSE
002440           ADD CTE-01           TO WS-HT-COUNT
002450           SET IDX-HT           TO WS-HT-COUNT
002460           INITIALIZE WS-HT-ENTRY (IDX-HT)
002470           MOVE PA-PLAYER-NAME  TO WS-HT-PLAYER-NAME (IDX-HT)
002480           MOVE PA-TEAM-NAME    TO WS-HT-TEAM-NAME   (IDX-HT)
002490           MOVE WS-HT-COUNT     TO WS-HT-FOUND-SLOT
002500        END-IF
002510     END-IF
002520     SET IDX-HT TO WS-HT-FOUND-SLOT.
002530 220-END-FIND-OR-ADD-ENTRY.
002540     EXIT.
002550
002560* A GAME-ID ALREADY SEEN FOR THIS PLAYER/TEAM DOES NOT ADD TO
002570* GAMES-PLAYED - ONLY THE FIRST ROW UNDER EACH GAME-ID DOES.
002580 250-BEGIN-REGISTER-GAME-SEEN.
002590     MOVE 'N'                   TO WS-SEEN-FOUND-SW
002600     SET IDX-SEEN TO 1
002610     PERFORM 251-BEGIN-SCAN-SEEN-TABLE
002620        THRU 251-END-SCAN-SEEN-TABLE
002630     VARYING IDX-SEEN FROM CTE-01 BY CTE-01
002640       UNTIL IDX-SEEN IS GREATER THAN WS-HT-SEEN-COUNT (IDX-HT)
002650          OR SW-SEEN-FOUND-Y
002660
002670     IF NOT SW-SEEN-FOUND-Y
002680        IF WS-HT-SEEN-COUNT (IDX-HT) < 150
002690           ADD CTE-01  TO WS-HT-SEEN-COUNT (IDX-HT)
002700           SET IDX-SEEN TO WS-HT-SEEN-COUNT (IDX-HT)
002710           MOVE PA-GAME-ID
002720             TO WS-HT-SEEN-ID (IDX-HT IDX-SEEN)
002730           ADD CTE-01  TO WS-HT-GAMES (IDX-HT)
002740        END-IF
002750     END-IF.
002760 250-END-REGISTER-GAME-SEEN.
002770     EXIT.
002780
002790 251-BEGIN-SCAN-SEEN-TABLE.
002800     IF WS-HT-SEEN-ID (IDX-HT IDX-SEEN) = PA-GAME-ID
002810        MOVE 'Y'  TO WS-SEEN-FOUND-SW
002820     END-IF.
002830 251-END-SCAN-SEEN-TABLE.
002840     EXIT.
002850
002860 260-BEGIN-ACCUMULATE-COUNTS.
002870     ADD PA-AB    TO WS-HT-AB  (IDX-HT)
002880     ADD PA-H     TO WS-HT-H   (IDX-HT)
002890     ADD PA-DBL   TO WS-HT-DBL (IDX-HT)
002900     ADD PA-TRP   TO WS-HT-TRP (IDX-HT)
002910     ADD PA-HR    TO WS-HT-HR  (IDX-HT)
002920     ADD PA-BB    TO WS-HT-BB  (IDX-HT)
002930     ADD PA-HBP   TO WS-HT-HBP (IDX-HT)
002940     ADD PA-SF    TO WS-HT-SF  (IDX-HT)
002950     ADD PA-SH    TO WS-HT-SH  (IDX-HT)
002960     ADD PA-K     TO WS-HT-K   (IDX-HT)
002970     ADD PA-R     TO WS-HT-R   (IDX-HT)
002980     ADD PA-RBI   TO WS-HT-RBI (IDX-HT)
002990     ADD PA-SB    TO WS-HT-SB  (IDX-HT)
003000     ADD PA-CS    TO WS-HT-CS  (IDX-HT).
003010 260-END-ACCUMULATE-COUNTS.
003020     EXIT.
003030
003040 300-BEGIN-WRITE-TOTALS.
003050     PERFORM 310-BEGIN-DERIVE-STATS
003060        THRU 310-END-DERIVE-STATS
003070
003080     MOVE SPACES                TO WS-HT-OUT-RECORD
003090     MOVE WS-HT-PLAYER-NAME (IDX-HT) TO HT-PLAYER-NAME
003100     MOVE WS-HT-TEAM-NAME   (IDX-HT) TO HT-TEAM-NAME
003110     MOVE WS-HT-GAMES       (IDX-HT) TO HT-GAMES
003120     MOVE WS-HT-AB   (IDX-HT)   TO HT-AB
003130     MOVE WS-HT-H    (IDX-HT)   TO HT-H
003140     MOVE WS-HT-DBL  (IDX-HT)   TO HT-DBL
003150     MOVE WS-HT-TRP  (IDX-HT)   TO HT-TRP
003160     MOVE WS-HT-HR   (IDX-HT)   TO HT-HR
003170     MOVE WS-HT-BB   (IDX-HT)   TO HT-BB
003180     MOVE WS-HT-HBP  (IDX-HT)   TO HT-HBP
003190     MOVE WS-HT-SF   (IDX-HT)   TO HT-SF
003200     MOVE WS-HT-SH   (IDX-HT)   TO HT-SH
003210     MOVE WS-HT-K    (IDX-HT)   TO HT-K
003220     MOVE WS-HT-R    (IDX-HT)   TO HT-R
003230     MOVE WS-HT-RBI  (IDX-HT)   TO HT-RBI
003240     MOVE WS-HT-SB   (IDX-HT)   TO HT-SB
003250     MOVE WS-HT-CS   (IDX-HT)   TO HT-CS
003260     MOVE WS-HT-SINGLES (IDX-HT) TO HT-SINGLES
003270     MOVE WS-HT-PA   (IDX-HT)   TO HT-PA
003280     MOVE WS-HT-TB   (IDX-HT)   TO HT-TB
003290     MOVE WS-HT-AVG  (IDX-HT)   TO HT-AVG
003300     MOVE WS-HT-OBP  (IDX-HT)   TO HT-OBP
003310     MOVE WS-HT-SLG  (IDX-HT)   TO HT-SLG
003320     MOVE WS-HT-OPS  (IDX-HT)   TO HT-OPS
003330
003340     MOVE SPACES                TO HT-LINE
003350     MOVE WS-HT-OUT-RECORD      TO HT-LINE
003360     WRITE HT-LINE.
003370 300-END-WRITE-TOTALS.
003380     EXIT.
003390
003400* U2 DERIVED-STAT FORMULAS (LS-0191) - SAME FORMULAS USED BY
003410* LEADRPT, TEAMSTAT, ROSTRPT AND GAMESUM; EACH PROGRAM CARRIES
003420* ITS OWN COPY SINCE THIS SHOP DOES NOT CALL SUBPROGRAMS FOR
003430* ARITHMETIC THIS SHORT.
003440 310-BEGIN-DERIVE-STATS.
003450     SUBTRACT WS-HT-DBL (IDX-HT) WS-HT-TRP (IDX-HT)
003460              WS-HT-HR  (IDX-HT)
003470         FROM WS-HT-H   (IDX-HT)
003480       GIVING  WS-HT-SINGLES (IDX-HT)
003490
003500     COMPUTE WS-HT-PA (IDX-HT) =
003510             WS-HT-AB  (IDX-HT) + WS-HT-BB  (IDX-HT)
003520           + WS-HT-HBP (IDX-HT) + WS-HT-SF  (IDX-HT)
003530           + WS-HT-SH  (IDX-HT)
003540
003550     COMPUTE WS-HT-TB (IDX-HT) =
003560             WS-HT-SINGLES (IDX-HT)
003570           + (2 * WS-HT-DBL (IDX-HT))
003580           + (3 * WS-HT-TRP (IDX-HT))
003590           + (4 * WS-HT-HR  (IDX-HT))
003600
003610     IF WS-HT-AB (IDX-HT) = ZERO
003620        MOVE ZERO               TO WS-HT-AVG (IDX-HT)
003630                                   WS-HT-SLG (IDX-HT)
003640     ELSE
003650        DIVIDE WS-HT-H  (IDX-HT) BY WS-HT-AB (IDX-HT)
003660          GIVING WS-HT-AVG (IDX-HT) ROUNDED
003670        DIVIDE WS-HT-TB (IDX-HT) BY WS-HT-AB (IDX-HT)
003680          GIVING WS-HT-SLG (IDX-HT) ROUNDED
003690     END-IF
003700
003710     COMPUTE WS-OBP-NUMER =
003720             WS-HT-H   (IDX-HT) + WS-HT-BB  (IDX-HT)
003730           + WS-HT-HBP (IDX-HT)
003740     COMPUTE WS-OBP-DENOM =
003750             WS-HT-AB  (IDX-HT) + WS-HT-BB  (IDX-HT)
003760           + WS-HT-HBP (IDX-HT) + WS-HT-SF  (IDX-HT)
003770
003780     IF WS-OBP-DENOM = ZERO
003790        MOVE ZERO               TO WS-HT-OBP (IDX-HT)
003800     ELSE
003810        DIVIDE WS-OBP-NUMER BY WS-OBP-DENOM
003820          GIVING WS-HT-OBP (IDX-HT) ROUNDED
003830     END-IF
003840
003850     ADD WS-HT-OBP (IDX-HT) WS-HT-SLG (IDX-HT)
003860       GIVING WS-HT-OPS (IDX-HT).
003870 310-END-DERIVE-STATS.
003880     EXIT.
003890
003900 900-BEGIN-CLOSE-PROGRAM.
003910     CLOSE PLATE-APP-FILE
003920           HITTER-TOT-FILE
003930
003940     DISPLAY "HTOTALS: ROWS READ     = " WS-ROWS-READ
003950     DISPLAY "HTOTALS: HITTERS WRITTEN = " WS-HT-COUNT.
003960 900-END-CLOSE-PROGRAM.
003970     EXIT.
003980
003990 END PROGRAM HTOTALS.
