000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    :  HTREC                                        *
000130*   DESCRIPTION :  HITTER-TOTAL RECORD - ONE ROW PER PLAYER PER  *
000140*                  TEAM, SEASON-TO-DATE COUNTING STATS AND THE   *
000150*                  DERIVED RATE STATS.  WRITTEN BY HTOTALS,      *
000160*                  READ BY LEADRPT AND ROSTRPT.                  *
000170*   ORGANIZATION:  LINE SEQUENTIAL, FIXED LENGTH, 150 BYTES.     *
000180*                                                                *
000190******************************************************************
000200* CHANGE LOG                                                    *
000210* DATE     BY   TKT#     DESCRIPTION                            *
000220* -------- ---- -------- -------------------------------------- *
000230* 06/20/86 RJT  LS-0002  ORIGINAL LAYOUT                        *
000240* 04/11/90 RJT  LS-0096  ADDED SINGLES, PA AND TB CARRY FIELDS  *
000250* 02/08/99 DMK  LS-0241  Y2K - NO DATE FIELDS ON THIS RECORD,   *
000260*                        REVIEWED AND PASSED FOR CENTURY ROLL    *
000270******************************************************************
000280 01  HT-RECORD.
000290     05  HT-PLAYER-NAME          PIC X(25).
000300     05  HT-TEAM-NAME            PIC X(20).
000310     05  HT-GAMES                PIC 9(03).
000320     05  HT-COUNTING-TOTALS.
000330         10  HT-AB               PIC 9(04).
000340         10  HT-H                PIC 9(04).
000350         10  HT-DBL              PIC 9(04).
000360         10  HT-TRP              PIC 9(04).
000370         10  HT-HR               PIC 9(04).
000380         10  HT-BB               PIC 9(04).
000390         10  HT-HBP              PIC 9(04).
000400         10  HT-SF               PIC 9(04).
000410         10  HT-SH               PIC 9(04).
000420         10  HT-K                PIC 9(04).
000430         10  HT-R                PIC 9(04).
000440         10  HT-RBI              PIC 9(04).
000450         10  HT-SB               PIC 9(04).
000460         10  HT-CS               PIC 9(04).
000470     05  HT-DERIVED-CARRY.
000480         10  HT-SINGLES          PIC S9(04).                      LS0096  
000490         10  HT-PA               PIC 9(04).
000500         10  HT-TB               PIC 9(04).
000510     05  HT-RATE-STATS.
000520         10  HT-AVG              PIC 9V999.
000530         10  HT-OBP              PIC 9V999.
000540         10  HT-SLG              PIC 9V999.
000550         10  HT-OPS              PIC 9V999.
000560     05  FILLER                  PIC X(18).
