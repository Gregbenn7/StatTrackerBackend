000100******************************************************************
000110*                                                                *
000120*   COPYBOOK    :  TSREC                                        *
000130*   DESCRIPTION :  TEAM-STATS RECORD - ONE TEAM'S WON-LOST       *
000140*                  RECORD AND TEAM BATTING LINE, BUILT IN        *
000150*                  WORKING-STORAGE BY TEAMSTAT.                  *
000160*   ORGANIZATION:  WORKING-STORAGE TABLE ELEMENT, NOT A FILE.    *
000170*                                                                *
000180******************************************************************
000190* CHANGE LOG                                                    *
000200* DATE     BY   TKT#     DESCRIPTION                            *
000210* -------- ---- -------- -------------------------------------- *
000220* 05/02/89 RJT  LS-0071  ORIGINAL LAYOUT - STANDINGS CARD        *
000230* 07/19/94 CAL  LS-0190  ADDED RUN-DIFF FOR THE STANDINGS TIE-  *
000240*                        BREAK SORT                              *
000250******************************************************************
000260 01  TS-RECORD.
000270     05  TS-TEAM-NAME            PIC X(20).
000280     05  TS-GAMES-PLAYED         PIC 9(03).
000290     05  TS-WINS                 PIC 9(03).
000300     05  TS-LOSSES               PIC 9(03).
000310     05  TS-WIN-PCT              PIC 9V999.
000320     05  TS-RUNS-SCORED          PIC 9(04).
000330     05  TS-RUNS-ALLOWED         PIC 9(04).
000340     05  TS-RUN-DIFF             PIC S9(04).                      LS0190  
000350     05  TS-TEAM-RATE-STATS.
000360         10  TS-TEAM-AVG         PIC 9V999.
000370         10  TS-TEAM-OBP         PIC 9V999.
000380         10  TS-TEAM-SLG         PIC 9V999.
000390         10  TS-TEAM-OPS         PIC 9V999.
000400     05  FILLER                  PIC X(29).
